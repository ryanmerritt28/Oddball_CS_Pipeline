000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PDAS31.
000030 AUTHOR.        B HOLLOWAY.
000040 INSTALLATION.  COMPUWARE CORPORATION.
000050 DATE-WRITTEN.  04/22/1991.
000060 DATE-COMPILED.
000070 SECURITY.      COMPUWARE CORPORATION -- PDA PRODUCT DEMO GROUP.
000080*
000090*****************************************************************
000100*                 PRODUCT DEMONSTRATION APPLICATION (PDA)       *
000110*                       COMPUWARE CORPORATION                   *
000120*                                                               *
000130* PROGRAM :   PDAS31                                            *
000140*                                                               *
000150* FUNCTION:   CALLABLE SUBROUTINE.  RESTATES A 25-BYTE ISO-8601 *
000160*             TIMESTAMP (YYYY-MM-DDTHH:MM:SS+HH:MM) FROM ITS    *
000170*             INCOMING UTC OFFSET TO US EASTERN TIME, OBSERVING *
000180*             THE 2025 DAYLIGHT SAVING WINDOW (EDT FROM         *
000190*             2025-03-09 07:00 UTC THROUGH 2025-11-02 05:59     *
000200*             UTC, EST OTHERWISE).  DATE ARITHMETIC IS DONE ONE *
000210*             DAY AT A TIME WITH A DAYS-IN-MONTH TABLE SO THE   *
000220*             FIELD ROLLS BACK (OR FORWARD) ACROSS A MONTH OR   *
000230*             YEAR BOUNDARY WHEN THE SHIFT CROSSES MIDNIGHT.    *
000240*                                                               *
000250* LINKAGE :   01  LK-TS-INPUT     PIC X(25)  INCOMING TIMESTAMP *
000260*             02  LK-TS-OUTPUT    PIC X(25)  EASTERN TIMESTAMP  *
000270*             03  LK-TS-VALID-SW  PIC X(01)  'Y'/'N'            *
000280*                                                               *
000290*             WHEN LK-TS-INPUT WILL NOT PARSE, LK-TS-VALID-SW   *
000300*             IS RETURNED 'N' AND LK-TS-OUTPUT IS NOT ALTERED;  *
000310*             THE CALLING PROGRAM LEAVES THE ORIGINAL FIELD.    *
000320*                                                               *
000330*****************************************************************
000340*             PROGRAM CHANGE LOG                                *
000350*             -------------------                               *
000360*                                                               *
000370*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
000380*  --------   --------------------  --------------------------  *
000390*  04/22/91   B HOLLOWAY            INITIAL VERSION -- CCSS-0588*
000400*                                   SPLIT OUT OF PDAB10 SO THE  *
000410*                                   SAME ROUTINE CAN SERVE A    *
000420*                                   PLANNED ON-LINE INQUIRY.    *
000430*  11/09/98   P DELACRUZ            Y2K REMEDIATION -- DATE     *
000440*                                   ARITHMETIC ALREADY CARRIED  *
000450*                                   A FULL FOUR-DIGIT YEAR; NO  *
000460*                                   CHANGE REQUIRED.            *
000470*  01/14/02   J STRAHAN             CCSS-0718 -- HARDCODED DST  *
000480*                                   WINDOW MOVED FROM THE OLD   *
000490*                                   FIRST-SUNDAY-IN-APRIL RULE  *
000500*                                   TO THE CURRENT SECOND-      *
000510*                                   SUNDAY-IN-MARCH RULE.       *
000520*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
000530*                                                               *
000540*****************************************************************
000550*
000560 ENVIRONMENT DIVISION.
000570*
000580 CONFIGURATION SECTION.
000590*
000600 SPECIAL-NAMES.
000610     CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
000620*
000630 DATA DIVISION.
000640*
000650 WORKING-STORAGE SECTION.
000660*
000670*****************************************************************
000680*    INPUT TIMESTAMP BROKEN OUT BY POSITION                    *
000690*****************************************************************
000700 01  WS-TS-IN                    PIC X(25) VALUE SPACES.
000710 01  WS-TS-IN-R REDEFINES WS-TS-IN.
000720     05  WTI-YEAR                PIC X(04).
000730     05  FILLER                  PIC X(01).
000740     05  WTI-MONTH               PIC X(02).
000750     05  FILLER                  PIC X(01).
000760     05  WTI-DAY                 PIC X(02).
000770     05  FILLER                  PIC X(01).
000780     05  WTI-HOUR                PIC X(02).
000790     05  FILLER                  PIC X(01).
000800     05  WTI-MINUTE              PIC X(02).
000810     05  FILLER                  PIC X(01).
000820     05  WTI-SECOND              PIC X(02).
000830     05  WTI-OFFSET-SIGN         PIC X(01).
000840     05  WTI-OFFSET-HOUR         PIC X(02).
000850     05  FILLER                  PIC X(01).
000860     05  WTI-OFFSET-MINUTE       PIC X(02).
000870*
000880*****************************************************************
000890*    WORKING DATE/TIME -- REUSED FOR BOTH THE LOCAL-TO-UTC AND  *
000900*    THE UTC-TO-EASTERN SHIFT                                   *
000910*****************************************************************
000920 01  WS-WORK-DATETIME.
000930     05  WWD-YEAR                PIC S9(09) COMP.
000940     05  WWD-MONTH               PIC S9(04) COMP.
000950     05  WWD-DAY                 PIC S9(04) COMP.
000960     05  WWD-HOUR                PIC S9(04) COMP.
000970     05  WWD-MINUTE              PIC S9(04) COMP.
000980     05  FILLER                  PIC X(04).
000990 77  WS-SECOND-OUT               PIC 9(02)  VALUE 0.
001000*
001010 77  WS-SIGNED-OFFSET-MIN        PIC S9(06) COMP VALUE +0.
001020 77  WS-SHIFT-MINUTES            PIC S9(06) COMP VALUE +0.
001030 77  WS-DAY-DELTA                PIC S9(04) COMP VALUE +0.
001040 77  WS-DST-COMPOSITE            PIC S9(09) COMP VALUE +0.
001050 77  WS-DST-START-COMPOSITE      PIC S9(09) COMP VALUE +3090700.  CCSS0718
001060 77  WS-DST-END-COMPOSITE        PIC S9(09) COMP VALUE +11020600.
001070*
001080 77  WS-CHK-YEAR                 PIC S9(09) COMP VALUE +0.
001090 77  WS-Y4-REM                   PIC S9(09) COMP VALUE +0.
001100 77  WS-Y100-REM                 PIC S9(09) COMP VALUE +0.
001110 77  WS-Y400-REM                 PIC S9(09) COMP VALUE +0.
001120 77  WS-DUMMY-QUOT               PIC S9(09) COMP VALUE +0.
001130*
001140 01  WS-VALID-SWITCHES.
001150     05  WS-LEAP-SW              PIC X(01) VALUE 'N'.
001160         88  WS-IS-LEAP                    VALUE 'Y'.
001170     05  WS-DATA-VALID-SW        PIC X(01) VALUE 'Y'.
001180         88  WS-DATA-VALID                 VALUE 'Y'.
001190     05  FILLER                  PIC X(04) VALUE SPACES.
001200*
001210*    DAYS-IN-MONTH TABLE -- FEBRUARY ENTRY IS ADJUSTED TO 29    *
001220*    AT RUN TIME WHEN WS-WORK-DATETIME IS IN A LEAP YEAR.       *
001230*
001240 01  WS-DAYS-IN-MONTH-LIST.
001250     05  FILLER                  PIC 9(02) VALUE 31.
001260     05  FILLER                  PIC 9(02) VALUE 28.
001270     05  FILLER                  PIC 9(02) VALUE 31.
001280     05  FILLER                  PIC 9(02) VALUE 30.
001290     05  FILLER                  PIC 9(02) VALUE 31.
001300     05  FILLER                  PIC 9(02) VALUE 30.
001310     05  FILLER                  PIC 9(02) VALUE 31.
001320     05  FILLER                  PIC 9(02) VALUE 31.
001330     05  FILLER                  PIC 9(02) VALUE 30.
001340     05  FILLER                  PIC 9(02) VALUE 31.
001350     05  FILLER                  PIC 9(02) VALUE 30.
001360     05  FILLER                  PIC 9(02) VALUE 31.
001370 01  WS-DAYS-IN-MONTH-TBL REDEFINES WS-DAYS-IN-MONTH-LIST.
001380     05  WS-DAYS-IN-MONTH        PIC 9(02) OCCURS 12 TIMES.
001390*
001400*****************************************************************
001410*    OUTPUT TIMESTAMP STAGING -- BUILT FIELD BY FIELD, THEN     *
001420*    MOVED TO LK-TS-OUTPUT AS A SINGLE 25-BYTE STRING.          *
001430*****************************************************************
001440 01  WS-TS-OUT-BUILD.
001450     05  WTO-YEAR                PIC 9(04).
001460     05  WTO-DASH-1              PIC X(01) VALUE '-'.
001470     05  WTO-MONTH               PIC 9(02).
001480     05  WTO-DASH-2              PIC X(01) VALUE '-'.
001490     05  WTO-DAY                 PIC 9(02).
001500     05  WTO-T                   PIC X(01) VALUE 'T'.
001510     05  WTO-HOUR                PIC 9(02).
001520     05  WTO-COLON-1             PIC X(01) VALUE ':'.
001530     05  WTO-MINUTE              PIC 9(02).
001540     05  WTO-COLON-2             PIC X(01) VALUE ':'.
001550     05  WTO-SECOND              PIC 9(02).
001560     05  WTO-OFFSET-SIGN         PIC X(01).
001570     05  WTO-OFFSET-HOUR         PIC 9(02).
001580     05  WTO-COLON-3             PIC X(01) VALUE ':'.
001590     05  WTO-OFFSET-MINUTE       PIC 9(02) VALUE 0.
001600 01  WS-TS-OUT-BUILD-R REDEFINES WS-TS-OUT-BUILD.
001610     05  WS-TS-OUT-FLAT          PIC X(25).
001620*
001630 LINKAGE SECTION.
001640*
001650 01  LK-TS-INPUT                 PIC X(25).
001660 01  LK-TS-OUTPUT                PIC X(25).
001670 01  LK-TS-VALID-SW              PIC X(01).
001680*
001690 PROCEDURE DIVISION USING LK-TS-INPUT LK-TS-OUTPUT
001700                           LK-TS-VALID-SW.
001710*
001720*****************************************************************
001730*                                                               *
001740*    PARAGRAPH:  P00000-MAINLINE                                *
001750*                                                               *
001760*    FUNCTION :  VALIDATE THE INCOMING TIMESTAMP, CONVERT IT TO *
001770*                UTC, DECIDE EDT/EST, SHIFT TO EASTERN, AND     *
001780*                FORMAT THE RESULT.                             *
001790*                                                               *
001800*****************************************************************
001810*
001820 P00000-MAINLINE.
001830*
001840     MOVE LK-TS-INPUT TO WS-TS-IN.
001850     MOVE 'Y' TO WS-DATA-VALID-SW.
001860     MOVE 'Y' TO LK-TS-VALID-SW.
001870*
001880     PERFORM P10000-VALIDATE-INPUT THRU P10000-EXIT.
001890*
001900     IF WS-DATA-VALID
001910         PERFORM P20000-BUILD-UTC THRU P20000-EXIT
001920         PERFORM P30000-PICK-DST-OFFSET THRU P30000-EXIT
001930         PERFORM P40000-SHIFT-TO-EASTERN THRU P40000-EXIT
001940         PERFORM P50000-FORMAT-OUTPUT THRU P50000-EXIT
001950         MOVE WS-TS-OUT-FLAT TO LK-TS-OUTPUT
001960     ELSE
001970         MOVE 'N' TO LK-TS-VALID-SW
001980     END-IF.
001990*
002000     GOBACK.
002010*
002020 P00000-EXIT.
002030     EXIT.
002040*
002050*****************************************************************
002060*    PARAGRAPH:  P10000-VALIDATE-INPUT                         *
002070*    FUNCTION :  CONFIRM EVERY NUMERIC SUB-FIELD IS NUMERIC AND *
002080*                IN RANGE AND THE OFFSET SIGN IS + OR -.        *
002090*****************************************************************
002100*
002110 P10000-VALIDATE-INPUT.
002120*
002130     IF WTI-YEAR   NOT NUMERIC OR
002140        WTI-MONTH  NOT NUMERIC OR
002150        WTI-DAY    NOT NUMERIC OR
002160        WTI-HOUR   NOT NUMERIC OR
002170        WTI-MINUTE NOT NUMERIC OR
002180        WTI-SECOND NOT NUMERIC OR
002190        WTI-OFFSET-HOUR   NOT NUMERIC OR
002200        WTI-OFFSET-MINUTE NOT NUMERIC
002210         MOVE 'N' TO WS-DATA-VALID-SW
002220     END-IF.
002230*
002240     IF WS-DATA-VALID
002250         IF WTI-MONTH < '01' OR WTI-MONTH > '12'
002260             MOVE 'N' TO WS-DATA-VALID-SW
002270         END-IF
002280     END-IF.
002290*
002300     IF WS-DATA-VALID
002310         IF WTI-DAY < '01' OR WTI-DAY > '31'
002320             MOVE 'N' TO WS-DATA-VALID-SW
002330         END-IF
002340     END-IF.
002350*
002360     IF WS-DATA-VALID
002370         IF WTI-HOUR > '23'
002380             MOVE 'N' TO WS-DATA-VALID-SW
002390         END-IF
002400     END-IF.
002410*
002420     IF WS-DATA-VALID
002430         IF WTI-MINUTE > '59' OR WTI-SECOND > '59'
002440             MOVE 'N' TO WS-DATA-VALID-SW
002450         END-IF
002460     END-IF.
002470*
002480     IF WS-DATA-VALID
002490         IF WTI-OFFSET-SIGN NOT = '+'
002500             AND WTI-OFFSET-SIGN NOT = '-'
002510             MOVE 'N' TO WS-DATA-VALID-SW
002520         END-IF
002530     END-IF.
002540*
002550 P10000-EXIT.
002560     EXIT.
002570*
002580*****************************************************************
002590*    PARAGRAPH:  P20000-BUILD-UTC                              *
002600*    FUNCTION :  LOAD WS-WORK-DATETIME FROM THE PARSED INPUT    *
002610*                AND SHIFT IT BY THE NEGATIVE OF THE INCOMING   *
002620*                OFFSET TO PRODUCE TRUE UTC.                    *
002630*****************************************************************
002640*
002650 P20000-BUILD-UTC.
002660*
002670     MOVE WTI-YEAR   TO WWD-YEAR.
002680     MOVE WTI-MONTH  TO WWD-MONTH.
002690     MOVE WTI-DAY    TO WWD-DAY.
002700     MOVE WTI-HOUR   TO WWD-HOUR.
002710     MOVE WTI-MINUTE TO WWD-MINUTE.
002720     MOVE WTI-SECOND TO WS-SECOND-OUT.
002730*
002740     COMPUTE WS-SIGNED-OFFSET-MIN =
002750         (WTI-OFFSET-HOUR * 60) + WTI-OFFSET-MINUTE.
002760     IF WTI-OFFSET-SIGN = '-'
002770         COMPUTE WS-SIGNED-OFFSET-MIN = 0 - WS-SIGNED-OFFSET-MIN
002780     END-IF.
002790*
002800     COMPUTE WS-SHIFT-MINUTES = 0 - WS-SIGNED-OFFSET-MIN.
002810     PERFORM P60000-APPLY-SHIFT THRU P60000-EXIT.
002820*
002830 P20000-EXIT.
002840     EXIT.
002850*
002860*****************************************************************
002870*    PARAGRAPH:  P30000-PICK-DST-OFFSET                        *
002880*    FUNCTION :  COMPARE THE NOW-UTC WS-WORK-DATETIME AGAINST   *
002890*                THE HARDCODED 2025 DST WINDOW AND LEAVE THE    *
002900*                EASTERN SHIFT (IN MINUTES) IN WS-SHIFT-MINUTES.*
002910*****************************************************************
002920*
002930 P30000-PICK-DST-OFFSET.
002940*
002950     COMPUTE WS-DST-COMPOSITE =
002960         (WWD-MONTH * 1000000) + (WWD-DAY * 10000) +
002970         (WWD-HOUR * 100) + WWD-MINUTE.
002980*
002990     IF WS-DST-COMPOSITE >= WS-DST-START-COMPOSITE
003000        AND WS-DST-COMPOSITE < WS-DST-END-COMPOSITE
003010         MOVE -240 TO WS-SHIFT-MINUTES
003020     ELSE
003030         MOVE -300 TO WS-SHIFT-MINUTES
003040     END-IF.
003050*
003060 P30000-EXIT.
003070     EXIT.
003080*
003090*****************************************************************
003100*    PARAGRAPH:  P40000-SHIFT-TO-EASTERN                       *
003110*    FUNCTION :  APPLY THE EASTERN OFFSET CHOSEN ABOVE TO THE   *
003120*                UTC DATE/TIME ALREADY SITTING IN                *
003130*                WS-WORK-DATETIME.                              *
003140*****************************************************************
003150*
003160 P40000-SHIFT-TO-EASTERN.
003170*
003180     PERFORM P60000-APPLY-SHIFT THRU P60000-EXIT.
003190*
003200 P40000-EXIT.
003210     EXIT.
003220*
003230*****************************************************************
003240*    PARAGRAPH:  P50000-FORMAT-OUTPUT                          *
003250*    FUNCTION :  FORMAT WS-WORK-DATETIME AND THE FIXED EASTERN  *
003260*                OFFSET (-04:00 OR -05:00) INTO WS-TS-OUT-FLAT. *
003270*****************************************************************
003280*
003290 P50000-FORMAT-OUTPUT.
003300*
003310     MOVE WWD-YEAR   TO WTO-YEAR.
003320     MOVE WWD-MONTH  TO WTO-MONTH.
003330     MOVE WWD-DAY    TO WTO-DAY.
003340     MOVE WWD-HOUR   TO WTO-HOUR.
003350     MOVE WWD-MINUTE TO WTO-MINUTE.
003360     MOVE WS-SECOND-OUT TO WTO-SECOND.
003370     MOVE '-' TO WTO-OFFSET-SIGN.
003380     MOVE 0 TO WTO-OFFSET-MINUTE.
003390     IF WS-SHIFT-MINUTES = -240
003400         MOVE 4 TO WTO-OFFSET-HOUR
003410     ELSE
003420         MOVE 5 TO WTO-OFFSET-HOUR
003430     END-IF.
003440*
003450 P50000-EXIT.
003460     EXIT.
003470*
003480*****************************************************************
003490*    PARAGRAPH:  P60000-APPLY-SHIFT                            *
003500*    FUNCTION :  GENERAL-PURPOSE HELPER -- ADD WS-SHIFT-MINUTES *
003510*                (POSITIVE OR NEGATIVE) TO WS-WORK-DATETIME,    *
003520*                ROLLING THE DATE BACKWARD OR FORWARD ONE DAY   *
003530*                AT A TIME AS NEEDED.  CALLED TWICE PER RUN     *
003540*                (ONCE TO REACH UTC, ONCE TO REACH EASTERN) SO  *
003550*                IT IS KEPT AS ITS OWN PARAGRAPH RATHER THAN    *
003560*                IN-LINE IN EITHER CALLER.                      *
003570*****************************************************************
003580*
003590 P60000-APPLY-SHIFT.
003600*
003610     COMPUTE WWD-MINUTE = WWD-MINUTE + WS-SHIFT-MINUTES.
003620*
003630     PERFORM P60010-NORMALIZE-MINUTE THRU P60010-EXIT
003640         UNTIL WWD-MINUTE >= 0 AND WWD-MINUTE < 60.
003650*
003660     MOVE 0 TO WS-DAY-DELTA.
003670     PERFORM P60020-NORMALIZE-HOUR THRU P60020-EXIT
003680         UNTIL WWD-HOUR >= 0 AND WWD-HOUR < 24.
003690*
003700     PERFORM P60030-ROLL-ONE-DAY THRU P60030-EXIT
003710         UNTIL WS-DAY-DELTA = 0.
003720*
003730 P60000-EXIT.
003740     EXIT.
003750*
003760 P60010-NORMALIZE-MINUTE.
003770*
003780     IF WWD-MINUTE < 0
003790         ADD 60 TO WWD-MINUTE
003800         SUBTRACT 1 FROM WWD-HOUR
003810     ELSE
003820         SUBTRACT 60 FROM WWD-MINUTE
003830         ADD 1 TO WWD-HOUR
003840     END-IF.
003850*
003860 P60010-EXIT.
003870     EXIT.
003880*
003890 P60020-NORMALIZE-HOUR.
003900*
003910     IF WWD-HOUR < 0
003920         ADD 24 TO WWD-HOUR
003930         SUBTRACT 1 FROM WS-DAY-DELTA
003940     ELSE
003950         SUBTRACT 24 FROM WWD-HOUR
003960         ADD 1 TO WS-DAY-DELTA
003970     END-IF.
003980*
003990 P60020-EXIT.
004000     EXIT.
004010*
004020 P60030-ROLL-ONE-DAY.
004030*
004040     IF WS-DAY-DELTA > 0
004050         PERFORM P60040-NEXT-DAY THRU P60040-EXIT
004060         SUBTRACT 1 FROM WS-DAY-DELTA
004070     ELSE
004080         PERFORM P60050-PREV-DAY THRU P60050-EXIT
004090         ADD 1 TO WS-DAY-DELTA
004100     END-IF.
004110*
004120 P60030-EXIT.
004130     EXIT.
004140*
004150 P60040-NEXT-DAY.
004160*
004170     MOVE WWD-YEAR TO WS-CHK-YEAR.
004180     PERFORM P60060-CHECK-LEAP-YEAR THRU P60060-EXIT.
004190     ADD 1 TO WWD-DAY.
004200     IF WWD-MONTH = 2 AND WS-IS-LEAP
004210         IF WWD-DAY > 29
004220             MOVE 1 TO WWD-DAY
004230             ADD 1 TO WWD-MONTH
004240         END-IF
004250     ELSE
004260         IF WWD-DAY > WS-DAYS-IN-MONTH(WWD-MONTH)
004270             MOVE 1 TO WWD-DAY
004280             ADD 1 TO WWD-MONTH
004290         END-IF
004300     END-IF.
004310     IF WWD-MONTH > 12
004320         MOVE 1 TO WWD-MONTH
004330         ADD 1 TO WWD-YEAR
004340     END-IF.
004350*
004360 P60040-EXIT.
004370     EXIT.
004380*
004390 P60050-PREV-DAY.
004400*
004410     SUBTRACT 1 FROM WWD-DAY.
004420     IF WWD-DAY < 1
004430         SUBTRACT 1 FROM WWD-MONTH
004440         IF WWD-MONTH < 1
004450             MOVE 12 TO WWD-MONTH
004460             SUBTRACT 1 FROM WWD-YEAR
004470         END-IF
004480         MOVE WWD-YEAR TO WS-CHK-YEAR
004490         PERFORM P60060-CHECK-LEAP-YEAR THRU P60060-EXIT
004500         IF WWD-MONTH = 2 AND WS-IS-LEAP
004510             MOVE 29 TO WWD-DAY
004520         ELSE
004530             MOVE WS-DAYS-IN-MONTH(WWD-MONTH) TO WWD-DAY
004540         END-IF
004550     END-IF.
004560*
004570 P60050-EXIT.
004580     EXIT.
004590*
004600*****************************************************************
004610*    PARAGRAPH:  P60060-CHECK-LEAP-YEAR                        *
004620*    FUNCTION :  SET WS-LEAP-SW FOR WS-CHK-YEAR.                *
004630*****************************************************************
004640*
004650 P60060-CHECK-LEAP-YEAR.
004660*
004670     MOVE 'N' TO WS-LEAP-SW.
004680     DIVIDE WS-CHK-YEAR BY 4 GIVING WS-DUMMY-QUOT
004690         REMAINDER WS-Y4-REM.
004700     DIVIDE WS-CHK-YEAR BY 100 GIVING WS-DUMMY-QUOT
004710         REMAINDER WS-Y100-REM.
004720     DIVIDE WS-CHK-YEAR BY 400 GIVING WS-DUMMY-QUOT
004730         REMAINDER WS-Y400-REM.
004740     IF WS-Y4-REM = 0
004750         IF WS-Y100-REM NOT = 0 OR WS-Y400-REM = 0
004760             MOVE 'Y' TO WS-LEAP-SW
004770         END-IF
004780     END-IF.
004790*
004800 P60060-EXIT.
004810     EXIT.
