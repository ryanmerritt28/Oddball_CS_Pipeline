000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PDAB10.
000030 AUTHOR.        R TANIGUCHI.
000040 INSTALLATION.  COMPUWARE CORPORATION.
000050 DATE-WRITTEN.  02/11/1987.
000060 DATE-COMPILED.
000070 SECURITY.      COMPUWARE CORPORATION -- PDA PRODUCT DEMO GROUP.
000080*
000090*****************************************************************
000100*                 PRODUCT DEMONSTRATION APPLICATION (PDA)       *
000110*                       COMPUWARE CORPORATION                   *
000120*                                                               *
000130* PROGRAM :   PDAB10                                            *
000140*                                                               *
000150* FUNCTION:   PROGRAM PDAB10 IS THE NIGHTLY DELTA-MERGE BATCH   *
000160*             FOR THE SUPPORT CENTER SUBSYSTEM.  IT LOADS THE   *
000170*             FOUR REFERENCE/FACT TABLES (AGENTS, CONTACT       *
000180*             CENTERS, SERVICE CATEGORIES, INTERACTIONS) FROM   *
000190*             THEIR INITIAL-LOAD FILES, THEN APPLIES MONTHLY    *
000200*             ADD/UPDATE/DELETE FEEDS AGAINST EACH TABLE FOR    *
000210*             THE MONTHS NAMED ON THE PARM CARD (OR THE UPSI-0  *
000220*             DEFAULT MONTHS WHEN NO PARM IS SUPPLIED).  AFTER  *
000230*             ALL FEEDS ARE APPLIED IT REPAIRS DANGLING FOREIGN *
000240*             KEYS ON THE INTERACTION TABLE, CALLS PDAS31 TO    *
000250*             RESTATE EACH INTERACTION TIMESTAMP IN US EASTERN  *
000260*             TIME, AND WRITES THE FOUR "FINAL" TABLES READ BY  *
000270*             PDAB20.                                           *
000280*                                                               *
000290* FILES   :   AGT/CTR/CAT/INT INITIAL    - LINE SEQ   (READ)    *
000300*             AGT/CTR/CAT/INT DELTA 1-3  - LINE SEQ   (READ)    *
000310*             AGT/CTR/CAT/INT FINAL      - LINE SEQ   (OUTPUT)  *
000320*                                                               *
000330* CALLS   :   PDAS31  (UTC TO US EASTERN TIMESTAMP CONVERSION)  *
000340*                                                               *
000350* PARM    :   A PARM CARD OF COMMA-SEPARATED YYYYMM MONTH CODES *
000360*             (E.G. 202502,202503).  A BLANK PARM, OR UPSI-0    *
000370*             ON, SELECTS THE SHOP DEFAULT 202502,202503.       *
000380*                                                               *
000390*****************************************************************
000400*             PROGRAM CHANGE LOG                                *
000410*             -------------------                               *
000420*                                                               *
000430*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
000440*  --------   --------------------  --------------------------  *
000450*  02/11/87   R TANIGUCHI           INITIAL VERSION -- REQUEST  *
000460*                                   CCSS-0412, REPLACES THE     *
000470*                                   WEEKEND MANUAL RECONCILE OF *
000480*                                   THE FOUR SUPPORT TABLES.    *
000490*  09/03/88   R TANIGUCHI           CCSS-0501 -- ADDED THE      *
000500*                                   FOREIGN-KEY REPAIR PASS;    *
000510*                                   CENTER CLOSURES WERE        *
000520*                                   LEAVING ORPHAN AGENT-IDS ON *
000530*                                   THE INTERACTION TABLE.      *
000540*  04/22/91   B HOLLOWAY            CCSS-0588 -- CALL TO NEW    *
000550*                                   SUBROUTINE PDAS31 TO RESTATE*
000560*                                   INTERACTION TIMESTAMPS IN   *
000570*                                   EASTERN TIME FOR THE REGION *
000580*                                   REPORTING EXTRACT.          *
000590*  06/14/95   B HOLLOWAY            CCSS-0650 -- RAISED THE     *
000600*                                   INTERACTION TABLE MAXIMUM   *
000610*                                   FROM 8000 TO 20000 ENTRIES  *
000620*                                   AS CALL VOLUME GREW.        *
000630*  11/09/98   P DELACRUZ            Y2K REMEDIATION -- MONTH    *
000640*                                   CODES AND HIRE/TIMESTAMP    *
000650*                                   DATE FIELDS CARRY A FULL    *
000660*                                   FOUR-DIGIT YEAR THROUGHOUT; *
000670*                                   NO WINDOWING LOGIC REQUIRED.*
000680*  02/27/99   P DELACRUZ            Y2K -- REGRESSION RUN AGAINST*
000690*                                   CENTURY-BOUNDARY TEST DECKS,*
000700*                                   NO FURTHER CHANGES NEEDED.  *
000710*  07/19/01   J STRAHAN             CCSS-0711 -- PARM CARD NOW  *
000720*                                   ACCEPTS A COMMA LIST OF     *
000730*                                   MONTHS RATHER THAN A SINGLE *
000740*                                   MONTH; UPSI-0 DEFAULT ADDED *
000750*                                   FOR RERUNS WITH NO PARM.    *
000760*  03/02/04   J STRAHAN             CCSS-0760 -- ADD/UPDATE NOW *
000770*                                   UPSERTS IN PLACE INSTEAD OF *
000780*                                   DELETE-AND-REAPPEND, TO     *
000790*                                   HOLD ORIGINAL ROW SEQUENCE. *
000800*  05/14/04   J STRAHAN             CCSS-0780 -- INTERACTION    *
000810*                                   UPSERT WAS LEAVING A BLANK  *
000820*                                   START/END/RESOLUTION        *
000830*                                   TIMESTAMP AS SPACES INSTEAD *
000840*                                   OF 'Unknown'; NOW MATCHES   *
000850*                                  THE OTHER FIELDS' RULE.     *
000860*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
000870*                                                               *
000880*****************************************************************
000890*
000900 ENVIRONMENT DIVISION.
000910*
000920 CONFIGURATION SECTION.
000930*
000940 SPECIAL-NAMES.
000950     UPSI-0 ON STATUS IS WS-UPSI-DEFAULT-MONTHS
000960            OFF STATUS IS WS-UPSI-PARM-MONTHS.
000970*
000980 INPUT-OUTPUT SECTION.
000990*
001000 FILE-CONTROL.
001010*
001020     SELECT AGT-INITIAL-FILE   ASSIGN TO AGTINIT
001030                                FILE STATUS IS WS-AGT-STATUS.
001040     SELECT AGT-DELTA-FILE-1   ASSIGN TO AGTDLT1
001050                                FILE STATUS IS WS-AGT-STATUS.
001060     SELECT AGT-DELTA-FILE-2   ASSIGN TO AGTDLT2
001070                                FILE STATUS IS WS-AGT-STATUS.
001080     SELECT AGT-DELTA-FILE-3   ASSIGN TO AGTDLT3
001090                                FILE STATUS IS WS-AGT-STATUS.
001100     SELECT AGT-FINAL-FILE     ASSIGN TO AGTFINL
001110                                FILE STATUS IS WS-AGT-STATUS.
001120*
001130     SELECT CTR-INITIAL-FILE   ASSIGN TO CTRINIT
001140                                FILE STATUS IS WS-CTR-STATUS.
001150     SELECT CTR-DELTA-FILE-1   ASSIGN TO CTRDLT1
001160                                FILE STATUS IS WS-CTR-STATUS.
001170     SELECT CTR-DELTA-FILE-2   ASSIGN TO CTRDLT2
001180                                FILE STATUS IS WS-CTR-STATUS.
001190     SELECT CTR-DELTA-FILE-3   ASSIGN TO CTRDLT3
001200                                FILE STATUS IS WS-CTR-STATUS.
001210     SELECT CTR-FINAL-FILE     ASSIGN TO CTRFINL
001220                                FILE STATUS IS WS-CTR-STATUS.
001230*
001240     SELECT CAT-INITIAL-FILE   ASSIGN TO CATINIT
001250                                FILE STATUS IS WS-CAT-STATUS.
001260     SELECT CAT-DELTA-FILE-1   ASSIGN TO CATDLT1
001270                                FILE STATUS IS WS-CAT-STATUS.
001280     SELECT CAT-DELTA-FILE-2   ASSIGN TO CATDLT2
001290                                FILE STATUS IS WS-CAT-STATUS.
001300     SELECT CAT-DELTA-FILE-3   ASSIGN TO CATDLT3
001310                                FILE STATUS IS WS-CAT-STATUS.
001320     SELECT CAT-FINAL-FILE     ASSIGN TO CATFINL
001330                                FILE STATUS IS WS-CAT-STATUS.
001340*
001350     SELECT INT-INITIAL-FILE   ASSIGN TO INTINIT
001360                                FILE STATUS IS WS-INT-STATUS.
001370     SELECT INT-DELTA-FILE-1   ASSIGN TO INTDLT1
001380                                FILE STATUS IS WS-INT-STATUS.
001390     SELECT INT-DELTA-FILE-2   ASSIGN TO INTDLT2
001400                                FILE STATUS IS WS-INT-STATUS.
001410     SELECT INT-DELTA-FILE-3   ASSIGN TO INTDLT3
001420                                FILE STATUS IS WS-INT-STATUS.
001430     SELECT INT-FINAL-FILE     ASSIGN TO INTFINL
001440                                FILE STATUS IS WS-INT-STATUS.
001450*
001460 DATA DIVISION.
001470*
001480 FILE SECTION.
001490*
001500 FD  AGT-INITIAL-FILE
001510     LABEL RECORDS ARE STANDARD
001520     RECORDING MODE IS F
001530     RECORD CONTAINS 60 CHARACTERS.
001540 01  AGT-INITIAL-REC             PIC X(60).
001550*
001560 FD  AGT-DELTA-FILE-1
001570     LABEL RECORDS ARE STANDARD
001580     RECORDING MODE IS F
001590     RECORD CONTAINS 66 CHARACTERS.
001600 01  AGT-DELTA-REC-1             PIC X(66).
001610*
001620 FD  AGT-DELTA-FILE-2
001630     LABEL RECORDS ARE STANDARD
001640     RECORDING MODE IS F
001650     RECORD CONTAINS 66 CHARACTERS.
001660 01  AGT-DELTA-REC-2             PIC X(66).
001670*
001680 FD  AGT-DELTA-FILE-3
001690     LABEL RECORDS ARE STANDARD
001700     RECORDING MODE IS F
001710     RECORD CONTAINS 66 CHARACTERS.
001720 01  AGT-DELTA-REC-3             PIC X(66).
001730*
001740 FD  AGT-FINAL-FILE
001750     LABEL RECORDS ARE STANDARD
001760     RECORDING MODE IS F
001770     RECORD CONTAINS 60 CHARACTERS.
001780 01  AGT-FINAL-REC               PIC X(60).
001790*
001800 FD  CTR-INITIAL-FILE
001810     LABEL RECORDS ARE STANDARD
001820     RECORDING MODE IS F
001830     RECORD CONTAINS 50 CHARACTERS.
001840 01  CTR-INITIAL-REC             PIC X(50).
001850*
001860 FD  CTR-DELTA-FILE-1
001870     LABEL RECORDS ARE STANDARD
001880     RECORDING MODE IS F
001890     RECORD CONTAINS 56 CHARACTERS.
001900 01  CTR-DELTA-REC-1             PIC X(56).
001910*
001920 FD  CTR-DELTA-FILE-2
001930     LABEL RECORDS ARE STANDARD
001940     RECORDING MODE IS F
001950     RECORD CONTAINS 56 CHARACTERS.
001960 01  CTR-DELTA-REC-2             PIC X(56).
001970*
001980 FD  CTR-DELTA-FILE-3
001990     LABEL RECORDS ARE STANDARD
002000     RECORDING MODE IS F
002010     RECORD CONTAINS 56 CHARACTERS.
002020 01  CTR-DELTA-REC-3             PIC X(56).
002030*
002040 FD  CTR-FINAL-FILE
002050     LABEL RECORDS ARE STANDARD
002060     RECORDING MODE IS F
002070     RECORD CONTAINS 50 CHARACTERS.
002080 01  CTR-FINAL-REC               PIC X(50).
002090*
002100 FD  CAT-INITIAL-FILE
002110     LABEL RECORDS ARE STANDARD
002120     RECORDING MODE IS F
002130     RECORD CONTAINS 80 CHARACTERS.
002140 01  CAT-INITIAL-REC             PIC X(80).
002150*
002160 FD  CAT-DELTA-FILE-1
002170     LABEL RECORDS ARE STANDARD
002180     RECORDING MODE IS F
002190     RECORD CONTAINS 86 CHARACTERS.
002200 01  CAT-DELTA-REC-1             PIC X(86).
002210*
002220 FD  CAT-DELTA-FILE-2
002230     LABEL RECORDS ARE STANDARD
002240     RECORDING MODE IS F
002250     RECORD CONTAINS 86 CHARACTERS.
002260 01  CAT-DELTA-REC-2             PIC X(86).
002270*
002280 FD  CAT-DELTA-FILE-3
002290     LABEL RECORDS ARE STANDARD
002300     RECORDING MODE IS F
002310     RECORD CONTAINS 86 CHARACTERS.
002320 01  CAT-DELTA-REC-3             PIC X(86).
002330*
002340 FD  CAT-FINAL-FILE
002350     LABEL RECORDS ARE STANDARD
002360     RECORDING MODE IS F
002370     RECORD CONTAINS 80 CHARACTERS.
002380 01  CAT-FINAL-REC               PIC X(80).
002390*
002400 FD  INT-INITIAL-FILE
002410     LABEL RECORDS ARE STANDARD
002420     RECORDING MODE IS F
002430     RECORD CONTAINS 150 CHARACTERS.
002440 01  INT-INITIAL-REC             PIC X(150).
002450*
002460 FD  INT-DELTA-FILE-1
002470     LABEL RECORDS ARE STANDARD
002480     RECORDING MODE IS F
002490     RECORD CONTAINS 150 CHARACTERS.
002500 01  INT-DELTA-REC-1             PIC X(150).
002510*
002520 FD  INT-DELTA-FILE-2
002530     LABEL RECORDS ARE STANDARD
002540     RECORDING MODE IS F
002550     RECORD CONTAINS 150 CHARACTERS.
002560 01  INT-DELTA-REC-2             PIC X(150).
002570*
002580 FD  INT-DELTA-FILE-3
002590     LABEL RECORDS ARE STANDARD
002600     RECORDING MODE IS F
002610     RECORD CONTAINS 150 CHARACTERS.
002620 01  INT-DELTA-REC-3             PIC X(150).
002630*
002640 FD  INT-FINAL-FILE
002650     LABEL RECORDS ARE STANDARD
002660     RECORDING MODE IS F
002670     RECORD CONTAINS 150 CHARACTERS.
002680 01  INT-FINAL-REC               PIC X(150).
002690*
002700 WORKING-STORAGE SECTION.
002710*
002720*****************************************************************
002730*    CURRENT-RECORD WORK AREAS -- BASE AND DELTA LAYOUTS         *
002740*****************************************************************
002750     COPY PDACAGT.
002760     COPY PDACCTR.
002770     COPY PDACCAT.
002780     COPY PDACINT.
002790     COPY PDAERRWS.
002800*
002810*****************************************************************
002820*    77 LEVEL SUBSCRIPTS, COUNTERS AND LIMITS                   *
002830*****************************************************************
002840 77  WS-AGT-CNT                  PIC S9(9) COMP VALUE +0.
002850 77  WS-AGT-MAX                  PIC S9(9) COMP VALUE +500.
002860 77  WS-AGT-NEWCNT               PIC S9(9) COMP VALUE +0.
002870 77  WS-AGD-CNT                  PIC S9(9) COMP VALUE +0.
002880 77  WS-AGD-MAX                  PIC S9(9) COMP VALUE +5000.
002890*
002900 77  WS-CTR-CNT                  PIC S9(9) COMP VALUE +0.
002910 77  WS-CTR-MAX                  PIC S9(9) COMP VALUE +100.
002920 77  WS-CTR-NEWCNT               PIC S9(9) COMP VALUE +0.
002930 77  WS-CTD-CNT                  PIC S9(9) COMP VALUE +0.
002940 77  WS-CTD-MAX                  PIC S9(9) COMP VALUE +5000.
002950*
002960 77  WS-CAT-CNT                  PIC S9(9) COMP VALUE +0.
002970 77  WS-CAT-MAX                  PIC S9(9) COMP VALUE +200.
002980 77  WS-CAT-NEWCNT               PIC S9(9) COMP VALUE +0.
002990 77  WS-CAD-CNT                  PIC S9(9) COMP VALUE +0.
003000 77  WS-CAD-MAX                  PIC S9(9) COMP VALUE +5000.
003010*
003020 77  WS-INT-CNT                  PIC S9(9) COMP VALUE +0.
003030 77  WS-INT-MAX                  PIC S9(9) COMP VALUE +20000.     CCSS0650
003040 77  WS-INT-NEWCNT               PIC S9(9) COMP VALUE +0.
003050 77  WS-IND-CNT                  PIC S9(9) COMP VALUE +0.
003060 77  WS-IND-MAX                  PIC S9(9) COMP VALUE +5000.
003070*
003080 77  WS-SLOT-NUM                 PIC S9(4) COMP VALUE +0.
003090 77  WS-SCAN-SUB                 PIC S9(4) COMP VALUE +0.
003100 77  WS-FOUND-IDX                PIC S9(9) COMP VALUE +0.
003110*
003120*****************************************************************
003130*    SWITCHES                                                   *
003140*****************************************************************
003150 01  WS-SWITCHES.
003160     05  WS-AGT-STATUS           PIC X(02)  VALUE SPACES.
003170         88  AGT-OK                        VALUE '00'.
003180         88  AGT-EOF                       VALUE '10'.
003190     05  WS-CTR-STATUS           PIC X(02)  VALUE SPACES.
003200         88  CTR-OK                        VALUE '00'.
003210         88  CTR-EOF                       VALUE '10'.
003220     05  WS-CAT-STATUS           PIC X(02)  VALUE SPACES.
003230         88  CAT-OK                        VALUE '00'.
003240         88  CAT-EOF                       VALUE '10'.
003250     05  WS-INT-STATUS           PIC X(02)  VALUE SPACES.
003260         88  INT-OK                        VALUE '00'.
003270         88  INT-EOF                       VALUE '10'.
003280     05  WS-FOUND-SW             PIC X(01)  VALUE 'N'.
003290         88  WS-FOUND                      VALUE 'Y'.
003300         88  WS-NOT-FOUND                  VALUE 'N'.
003310     05  WS-MONTH-SEL-SW         PIC X(01)  VALUE 'N'.
003320         88  WS-MONTH-SELECTED              VALUE 'Y'.
003330     05  WS-TS-BAD-SW            PIC X(01)  VALUE 'N'.
003340         88  WS-TS-ANY-BAD                  VALUE 'Y'.
003350     05  WS-TS-VALID-SW          PIC X(01)  VALUE 'Y'.
003360         88  WS-TS-VALID                    VALUE 'Y'.
003370     05  FILLER                  PIC X(04)  VALUE SPACES.
003380*
003390*****************************************************************
003400*    PARM CARD / MONTH FILTER                                   *
003410*****************************************************************
003420 01  LK-PARM-CARD.
003430     05  LK-PARM-LEN             PIC S9(4) COMP.
003440     05  LK-PARM-MONTHS          PIC X(74).
003450     05  FILLER                  PIC X(04).
003460*
003470 01  WS-MONTH-FILTER-TBL.
003480     05  WS-MONTH-FILTER         PIC X(06) OCCURS 12 TIMES.
003490 77  WS-MONTH-FILTER-CNT         PIC S9(4) COMP VALUE +0.
003500 77  WS-CHECK-MONTH              PIC X(06) VALUE SPACES.
003510*
003520*    SHOP-DEFAULT DELTA-SLOT MONTHS, REDEFINED AS A TABLE SO THE
003530*    SLOT-DRIVER PARAGRAPHS BELOW CAN STEP THROUGH THEM BY SUB-
003540*    SCRIPT RATHER THAN CODING ONE PARAGRAPH PER CALENDAR MONTH.
003550*
003560 01  WS-SLOT-MONTH-LIST.
003570     05  FILLER                  PIC X(06) VALUE '202501'.
003580     05  FILLER                  PIC X(06) VALUE '202502'.
003590     05  FILLER                  PIC X(06) VALUE '202503'.
003600 01  WS-SLOT-MONTH-TBL REDEFINES WS-SLOT-MONTH-LIST.
003610     05  WS-SLOT-MONTH           PIC X(06) OCCURS 3 TIMES.
003620*
003630*****************************************************************
003640*    GENERIC ACTION-NORMALIZE AND KEY-SEARCH WORK AREA          *
003650*****************************************************************
003660 01  WS-ACTION-WORK.
003670     05  WS-RAW-ACTION           PIC X(06) VALUE SPACES.
003680     05  WS-NORM-ACTION          PIC X(06) VALUE SPACES.
003690         88  WS-ACTION-ADD                 VALUE 'ADD   '.
003700         88  WS-ACTION-UPDATE              VALUE 'UPDATE'.
003710         88  WS-ACTION-DELETE              VALUE 'DELETE'.
003720     05  FILLER                  PIC X(04) VALUE SPACES.
003730 77  WS-SEARCH-KEY10              PIC X(10) VALUE SPACES.
003740 77  WS-SEARCH-KEY12              PIC X(12) VALUE SPACES.
003750*
003760*****************************************************************
003770*    TIMESTAMP-CONVERSION LINKAGE WORK AREA (CALL TO PDAS31)    *
003780*****************************************************************
003790 01  WS-TS-WORK.
003800     05  WS-TS-INPUT             PIC X(25) VALUE SPACES.
003810     05  WS-TS-OUTPUT            PIC X(25) VALUE SPACES.
003820     05  FILLER                  PIC X(04) VALUE SPACES.
003830*
003840*****************************************************************
003850*    AGENT TABLE -- CURRENT STATE AND MONTHLY DELTA STAGING     *
003860*****************************************************************
003870 01  WS-AGENT-TBL.
003880     05  WS-AGT-ENTRY OCCURS 500 TIMES INDEXED BY WS-AGT-SIDX.
003890         10  WS-AGT-ID           PIC X(10).
003900         10  WS-AGT-NAME         PIC X(30).
003910         10  WS-AGT-HIRE-DATE    PIC X(10).
003920         10  FILLER              PIC X(10).
003930*
003940 01  WS-AGENT-DELTA-TBL.
003950     05  WS-AGD-ENTRY OCCURS 5000 TIMES INDEXED BY WS-AGD-IDX.
003960         10  WS-AGD-ACTION       PIC X(06).
003970             88  WS-AGD-ACTION-ADD          VALUE 'ADD   '.
003980             88  WS-AGD-ACTION-UPDATE       VALUE 'UPDATE'.
003990             88  WS-AGD-ACTION-DELETE       VALUE 'DELETE'.
004000         10  WS-AGD-ID           PIC X(10).
004010         10  WS-AGD-NAME         PIC X(30).
004020         10  WS-AGD-HIRE-DATE    PIC X(10).
004030         10  FILLER              PIC X(04).
004040*
004050*****************************************************************
004060*    CONTACT CENTER TABLE -- CURRENT STATE AND DELTA STAGING    *
004070*****************************************************************
004080 01  WS-CONTACT-CENTER-TBL.
004090     05  WS-CTR-ENTRY OCCURS 100 TIMES INDEXED BY WS-CTR-SIDX.
004100         10  WS-CTR-ID           PIC X(10).
004110         10  WS-CTR-NAME         PIC X(30).
004120         10  FILLER              PIC X(10).
004130*
004140 01  WS-CONTACT-CENTER-DELTA-TBL.
004150     05  WS-CTD-ENTRY OCCURS 5000 TIMES INDEXED BY WS-CTD-IDX.
004160         10  WS-CTD-ACTION       PIC X(06).
004170             88  WS-CTD-ACTION-ADD          VALUE 'ADD   '.
004180             88  WS-CTD-ACTION-UPDATE       VALUE 'UPDATE'.
004190             88  WS-CTD-ACTION-DELETE       VALUE 'DELETE'.
004200         10  WS-CTD-ID           PIC X(10).
004210         10  WS-CTD-NAME         PIC X(30).
004220         10  FILLER              PIC X(04).
004230*
004240*****************************************************************
004250*    SERVICE CATEGORY TABLE -- CURRENT STATE AND DELTA STAGING  *
004260*****************************************************************
004270 01  WS-CATEGORY-TBL.
004280     05  WS-CAT-ENTRY OCCURS 200 TIMES INDEXED BY WS-CAT-SIDX.
004290         10  WS-CAT-ID           PIC X(10).
004300         10  WS-CAT-NAME         PIC X(30).
004310         10  WS-CAT-DEPT         PIC X(20).
004320         10  FILLER              PIC X(20).
004330*
004340 01  WS-CATEGORY-DELTA-TBL.
004350     05  WS-CAD-ENTRY OCCURS 5000 TIMES INDEXED BY WS-CAD-IDX.
004360         10  WS-CAD-ACTION       PIC X(06).
004370             88  WS-CAD-ACTION-ADD          VALUE 'ADD   '.
004380             88  WS-CAD-ACTION-UPDATE       VALUE 'UPDATE'.
004390             88  WS-CAD-ACTION-DELETE       VALUE 'DELETE'.
004400         10  WS-CAD-ID           PIC X(10).
004410         10  WS-CAD-NAME         PIC X(30).
004420         10  WS-CAD-DEPT         PIC X(20).
004430         10  FILLER              PIC X(04).
004440*
004450*****************************************************************
004460*    INTERACTION TABLE -- CURRENT STATE AND DELTA STAGING       *
004470*****************************************************************
004480 01  WS-INTERACTION-TBL.
004490     05  WS-INT-ENTRY OCCURS 20000 TIMES INDEXED BY WS-INT-SIDX.
004500         10  WS-INT-ID           PIC X(12).
004510         10  WS-INT-AGENT-ID     PIC X(10).
004520         10  WS-INT-CC-ID        PIC X(10).
004530         10  WS-INT-CATEGORY-ID  PIC X(10).
004540         10  WS-INT-CHANNEL      PIC X(10).
004550         10  WS-INT-START        PIC X(25).
004560         10  WS-INT-END          PIC X(25).
004570         10  WS-INT-RESOL-TS     PIC X(25).
004580         10  WS-INT-MINUTES      PIC S9(05)V9(02).
004590         10  FILLER              PIC X(04).
004600*
004610 01  WS-INTERACTION-DELTA-TBL.
004620     05  WS-IND-ENTRY OCCURS 5000 TIMES INDEXED BY WS-IND-IDX.
004630         10  WS-IND-ACTION       PIC X(06).
004640             88  WS-IND-ACTION-ADD          VALUE 'ADD   '.
004650             88  WS-IND-ACTION-UPDATE       VALUE 'UPDATE'.
004660             88  WS-IND-ACTION-DELETE       VALUE 'DELETE'.
004670         10  WS-IND-ID           PIC X(12).
004680         10  WS-IND-AGENT-ID     PIC X(10).
004690         10  WS-IND-CC-ID        PIC X(10).
004700         10  WS-IND-CATEGORY-ID  PIC X(10).
004710         10  WS-IND-CHANNEL      PIC X(10).
004720         10  WS-IND-START        PIC X(25).
004730         10  WS-IND-END          PIC X(25).
004740         10  WS-IND-RESOL-TS     PIC X(25).
004750         10  WS-IND-MINUTES      PIC S9(05)V9(02).
004760         10  FILLER              PIC X(04).
004770*
004780 LINKAGE SECTION.
004790*
004800 01  DUMMY-LINKAGE               PIC X(01).
004810*
004820 PROCEDURE DIVISION.
004830*
004840*****************************************************************
004850*                                                               *
004860*    PARAGRAPH:  P00000-MAINLINE                                *
004870*                                                               *
004880*    FUNCTION :  PROGRAM ENTRY.  ACCEPTS THE PARM CARD, LOADS   *
004890*                THE FOUR INITIAL TABLES, APPLIES THE MONTHLY   *
004900*                DELTA FEEDS, REPAIRS FOREIGN KEYS, CONVERTS    *
004910*                TIMESTAMPS AND WRITES THE FOUR FINAL TABLES.   *
004920*                                                               *
004930*    CALLED BY:  NONE (JCL EXEC)                                *
004940*                                                               *
004950*****************************************************************
004960*
004970 P00000-MAINLINE.
004980*
004990     ACCEPT LK-PARM-CARD FROM COMMAND-LINE                        CCSS0711
005000         ON EXCEPTION
005010             MOVE 0 TO LK-PARM-LEN
005020             MOVE SPACES TO LK-PARM-MONTHS
005030     END-ACCEPT.
005040*
005050     PERFORM P05000-BUILD-MONTH-FILTER THRU P05000-EXIT.
005060*
005070     PERFORM P10000-LOAD-INITIAL-TABLES THRU P10000-EXIT.
005080*
005090     PERFORM P20000-PROCESS-DELTA-FILES THRU P20000-EXIT.
005100*
005110     PERFORM P30000-REPAIR-FOREIGN-KEYS THRU P30000-EXIT.
005120*
005130     PERFORM P40000-CONVERT-TIMESTAMPS THRU P40000-EXIT.
005140*
005150     PERFORM P50000-WRITE-FINAL-TABLES THRU P50000-EXIT.
005160*
005170     GOBACK.
005180*
005190 P00000-EXIT.
005200     EXIT.
005210*
005220*****************************************************************
005230*    PARAGRAPH:  P05000-BUILD-MONTH-FILTER                     *
005240*    FUNCTION :  ESTABLISH THE MONTH FILTER FROM THE PARM CARD, *
005250*                OR THE SHOP-DEFAULT 202502,202503 WHEN THE     *
005260*                PARM IS BLANK OR UPSI-0 IS ON.                 *
005270*****************************************************************
005280*
005290 P05000-BUILD-MONTH-FILTER.
005300*
005310     MOVE 0 TO WS-MONTH-FILTER-CNT.
005320     MOVE SPACES TO WS-MONTH-FILTER-TBL.
005330*
005340     IF WS-UPSI-DEFAULT-MONTHS OR LK-PARM-LEN = 0
005350         MOVE '202502' TO WS-MONTH-FILTER(1)
005360         MOVE '202503' TO WS-MONTH-FILTER(2)
005370         MOVE 2 TO WS-MONTH-FILTER-CNT
005380     ELSE
005390         UNSTRING LK-PARM-MONTHS DELIMITED BY ','
005400             INTO WS-MONTH-FILTER(1)  WS-MONTH-FILTER(2)
005410                  WS-MONTH-FILTER(3)  WS-MONTH-FILTER(4)
005420                  WS-MONTH-FILTER(5)  WS-MONTH-FILTER(6)
005430                  WS-MONTH-FILTER(7)  WS-MONTH-FILTER(8)
005440                  WS-MONTH-FILTER(9)  WS-MONTH-FILTER(10)
005450                  WS-MONTH-FILTER(11) WS-MONTH-FILTER(12)
005460             TALLYING IN WS-MONTH-FILTER-CNT
005470         END-UNSTRING
005480     END-IF.
005490*
005500 P05000-EXIT.
005510     EXIT.
005520*
005530*****************************************************************
005540*    PARAGRAPH:  P10000-LOAD-INITIAL-TABLES                    *
005550*    FUNCTION :  READ THE FOUR INITIAL-LOAD FILES INTO THEIR    *
005560*                WORKING-STORAGE TABLES.  A RECORD WHOSE KEY    *
005570*                FIELD IS BLANK IS A FATAL ERROR.               *
005580*****************************************************************
005590*
005600 P10000-LOAD-INITIAL-TABLES.
005610*
005620     PERFORM P10100-LOAD-AGENTS           THRU P10100-EXIT.
005630     PERFORM P10200-LOAD-CONTACT-CENTERS  THRU P10200-EXIT.
005640     PERFORM P10300-LOAD-CATEGORIES       THRU P10300-EXIT.
005650     PERFORM P10400-LOAD-INTERACTIONS     THRU P10400-EXIT.
005660*
005670 P10000-EXIT.
005680     EXIT.
005690*
005700 P10100-LOAD-AGENTS.
005710*
005720     MOVE 0 TO WS-AGT-CNT.
005730     OPEN INPUT AGT-INITIAL-FILE.
005740     PERFORM P10105-READ-AGT-INITIAL THRU P10105-EXIT
005750         UNTIL AGT-EOF.
005760     CLOSE AGT-INITIAL-FILE.
005770*
005780 P10100-EXIT.
005790     EXIT.
005800*
005810 P10105-READ-AGT-INITIAL.
005820*
005830     READ AGT-INITIAL-FILE INTO AGENT-RECORD
005840         AT END
005850             CONTINUE
005860     END-READ.
005870     IF AGT-OK
005880         IF AGENT-ID = SPACES
005890             MOVE 'AGENTS'    TO WPFE-TABLE-NAME
005900             MOVE 'AGENT-ID'  TO WPFE-KEY-NAME
005910             MOVE 'PDAB10'    TO WPFE-PROGRAM-ID
005920             MOVE 'P10105'    TO WPFE-PARAGRAPH
005930             PERFORM P90000-ABEND-TABLE-KEY THRU P90000-EXIT
005940         END-IF
005950         ADD 1 TO WS-AGT-CNT
005960         IF WS-AGT-CNT > WS-AGT-MAX
005970             MOVE 'AGENTS' TO WPTE-TABLE-NAME
005980             MOVE WS-AGT-MAX TO WPTE-TABLE-MAX
005990             PERFORM P90200-ABEND-TABLE-FULL THRU P90200-EXIT
006000         END-IF
006010         MOVE AGENT-ID        TO WS-AGT-ID(WS-AGT-CNT)
006020         MOVE AGENT-NAME      TO WS-AGT-NAME(WS-AGT-CNT)
006030         MOVE AGENT-HIRE-DATE TO WS-AGT-HIRE-DATE(WS-AGT-CNT)
006040     END-IF.
006050*
006060 P10105-EXIT.
006070     EXIT.
006080*
006090 P10200-LOAD-CONTACT-CENTERS.
006100*
006110     MOVE 0 TO WS-CTR-CNT.
006120     OPEN INPUT CTR-INITIAL-FILE.
006130     PERFORM P10205-READ-CTR-INITIAL THRU P10205-EXIT
006140         UNTIL CTR-EOF.
006150     CLOSE CTR-INITIAL-FILE.
006160*
006170 P10200-EXIT.
006180     EXIT.
006190*
006200 P10205-READ-CTR-INITIAL.
006210*
006220     READ CTR-INITIAL-FILE INTO CONTACT-CENTER-RECORD
006230         AT END
006240             CONTINUE
006250     END-READ.
006260     IF CTR-OK
006270         IF CONTACT-CENTER-ID = SPACES
006280             MOVE 'CONTACT CENTERS'    TO WPFE-TABLE-NAME
006290             MOVE 'CONTACT-CENTER-ID'  TO WPFE-KEY-NAME
006300             MOVE 'PDAB10'             TO WPFE-PROGRAM-ID
006310             MOVE 'P10205'             TO WPFE-PARAGRAPH
006320             PERFORM P90000-ABEND-TABLE-KEY THRU P90000-EXIT
006330         END-IF
006340         ADD 1 TO WS-CTR-CNT
006350         IF WS-CTR-CNT > WS-CTR-MAX
006360             MOVE 'CONTACT CENTERS' TO WPTE-TABLE-NAME
006370             MOVE WS-CTR-MAX TO WPTE-TABLE-MAX
006380             PERFORM P90200-ABEND-TABLE-FULL THRU P90200-EXIT
006390         END-IF
006400         MOVE CONTACT-CENTER-ID   TO WS-CTR-ID(WS-CTR-CNT)
006410         MOVE CONTACT-CENTER-NAME TO WS-CTR-NAME(WS-CTR-CNT)
006420     END-IF.
006430*
006440 P10205-EXIT.
006450     EXIT.
006460*
006470 P10300-LOAD-CATEGORIES.
006480*
006490     MOVE 0 TO WS-CAT-CNT.
006500     OPEN INPUT CAT-INITIAL-FILE.
006510     PERFORM P10305-READ-CAT-INITIAL THRU P10305-EXIT
006520         UNTIL CAT-EOF.
006530     CLOSE CAT-INITIAL-FILE.
006540*
006550 P10300-EXIT.
006560     EXIT.
006570*
006580 P10305-READ-CAT-INITIAL.
006590*
006600     READ CAT-INITIAL-FILE INTO SERVICE-CATEGORY-RECORD
006610         AT END
006620             CONTINUE
006630     END-READ.
006640     IF CAT-OK
006650         IF CATEGORY-ID = SPACES
006660             MOVE 'SERVICE CATEGORIES' TO WPFE-TABLE-NAME
006670             MOVE 'CATEGORY-ID'        TO WPFE-KEY-NAME
006680             MOVE 'PDAB10'             TO WPFE-PROGRAM-ID
006690             MOVE 'P10305'             TO WPFE-PARAGRAPH
006700             PERFORM P90000-ABEND-TABLE-KEY THRU P90000-EXIT
006710         END-IF
006720         ADD 1 TO WS-CAT-CNT
006730         IF WS-CAT-CNT > WS-CAT-MAX
006740             MOVE 'SERVICE CATEGORIES' TO WPTE-TABLE-NAME
006750             MOVE WS-CAT-MAX TO WPTE-TABLE-MAX
006760             PERFORM P90200-ABEND-TABLE-FULL THRU P90200-EXIT
006770         END-IF
006780         MOVE CATEGORY-ID         TO WS-CAT-ID(WS-CAT-CNT)
006790         MOVE CATEGORY-NAME       TO WS-CAT-NAME(WS-CAT-CNT)
006800         MOVE CATEGORY-DEPARTMENT TO WS-CAT-DEPT(WS-CAT-CNT)
006810     END-IF.
006820*
006830 P10305-EXIT.
006840     EXIT.
006850*
006860 P10400-LOAD-INTERACTIONS.
006870*
006880     MOVE 0 TO WS-INT-CNT.
006890     OPEN INPUT INT-INITIAL-FILE.
006900     PERFORM P10405-READ-INT-INITIAL THRU P10405-EXIT
006910         UNTIL INT-EOF.
006920     CLOSE INT-INITIAL-FILE.
006930*
006940 P10400-EXIT.
006950     EXIT.
006960*
006970 P10405-READ-INT-INITIAL.
006980*
006990     READ INT-INITIAL-FILE INTO INTERACTION-RECORD
007000         AT END
007010             CONTINUE
007020     END-READ.
007030     IF INT-OK
007040         IF INTERACTION-ID = SPACES
007050             MOVE 'INTERACTIONS'    TO WPFE-TABLE-NAME
007060             MOVE 'INTERACTION-ID'  TO WPFE-KEY-NAME
007070             MOVE 'PDAB10'          TO WPFE-PROGRAM-ID
007080             MOVE 'P10405'          TO WPFE-PARAGRAPH
007090             PERFORM P90000-ABEND-TABLE-KEY THRU P90000-EXIT
007100         END-IF
007110         ADD 1 TO WS-INT-CNT
007120         IF WS-INT-CNT > WS-INT-MAX
007130             MOVE 'INTERACTIONS' TO WPTE-TABLE-NAME
007140             MOVE WS-INT-MAX TO WPTE-TABLE-MAX
007150             PERFORM P90200-ABEND-TABLE-FULL THRU P90200-EXIT
007160         END-IF
007170         MOVE INTERACTION-ID          TO WS-INT-ID(WS-INT-CNT)
007180         MOVE INTERACTION-AGENT-ID
007190                              TO WS-INT-AGENT-ID(WS-INT-CNT)
007200         MOVE INTERACTION-CC-ID       TO WS-INT-CC-ID(WS-INT-CNT)
007210         MOVE INTERACTION-CATEGORY-ID
007220                              TO WS-INT-CATEGORY-ID(WS-INT-CNT)
007230         MOVE INTERACTION-CHANNEL
007240                              TO WS-INT-CHANNEL(WS-INT-CNT)
007250         MOVE INTERACTION-START       TO WS-INT-START(WS-INT-CNT)
007260         MOVE INTERACTION-END         TO WS-INT-END(WS-INT-CNT)
007270         MOVE INTERACTION-RESOLUTION-TS
007280                              TO WS-INT-RESOL-TS(WS-INT-CNT)
007290         MOVE INTERACTION-CALL-MINUTES
007300                              TO WS-INT-MINUTES(WS-INT-CNT)
007310     END-IF.
007320*
007330 P10405-EXIT.
007340     EXIT.
007350*
007360*****************************************************************
007370*    PARAGRAPH:  P20000-PROCESS-DELTA-FILES                    *
007380*    FUNCTION :  DRIVE THE THREE MONTHLY DELTA SLOTS FOR EACH   *
007390*                OF THE FOUR TABLES, SKIPPING ANY SLOT WHOSE    *
007400*                MONTH IS NOT IN THE ACTIVE FILTER.             *
007410*****************************************************************
007420*
007430 P20000-PROCESS-DELTA-FILES.
007440*
007450     PERFORM P21100-AGENT-SLOTS THRU P21100-EXIT.
007460     PERFORM P22100-CONTACT-CENTER-SLOTS THRU P22100-EXIT.
007470     PERFORM P23100-CATEGORY-SLOTS THRU P23100-EXIT.
007480     PERFORM P24100-INTERACTION-SLOTS THRU P24100-EXIT.
007490*
007500 P20000-EXIT.
007510     EXIT.
007520*
007530 P20100-CHECK-MONTH-FILTER.
007540*
007550     MOVE 'N' TO WS-MONTH-SEL-SW.
007560     IF WS-MONTH-FILTER-CNT = 0
007570         MOVE 'Y' TO WS-MONTH-SEL-SW
007580     ELSE
007590         MOVE 'N' TO WS-FOUND-SW
007600         PERFORM P20110-SCAN-MONTH-FILTER THRU P20110-EXIT
007610             VARYING WS-SCAN-SUB FROM 1 BY 1
007620             UNTIL WS-SCAN-SUB > WS-MONTH-FILTER-CNT
007630                OR WS-FOUND
007640         IF WS-FOUND
007650             MOVE 'Y' TO WS-MONTH-SEL-SW
007660         END-IF
007670     END-IF.
007680*
007690 P20100-EXIT.
007700     EXIT.
007710*
007720 P20110-SCAN-MONTH-FILTER.
007730*
007740     IF WS-MONTH-FILTER(WS-SCAN-SUB) = WS-CHECK-MONTH
007750         MOVE 'Y' TO WS-FOUND-SW
007760     END-IF.
007770*
007780 P20110-EXIT.
007790     EXIT.
007800*
007810*-----------------------------------------------------------------
007820*    AGENT DELTA SLOTS
007830*-----------------------------------------------------------------
007840*
007850 P21100-AGENT-SLOTS.
007860*
007870     PERFORM P21105-AGENT-SLOT THRU P21105-EXIT
007880         VARYING WS-SLOT-NUM FROM 1 BY 1
007890         UNTIL WS-SLOT-NUM > 3.
007900*
007910 P21100-EXIT.
007920     EXIT.
007930*
007940 P21105-AGENT-SLOT.
007950*
007960     MOVE WS-SLOT-MONTH(WS-SLOT-NUM) TO WS-CHECK-MONTH.
007970     PERFORM P20100-CHECK-MONTH-FILTER THRU P20100-EXIT.
007980     IF WS-MONTH-SELECTED
007990         MOVE 0 TO WS-AGD-CNT
008000         EVALUATE WS-SLOT-NUM
008010             WHEN 1
008020                 OPEN INPUT AGT-DELTA-FILE-1
008030                 PERFORM P21106-READ-AGT-DELTA-1 THRU P21106-EXIT
008040                     UNTIL AGT-EOF
008050                 CLOSE AGT-DELTA-FILE-1
008060             WHEN 2
008070                 OPEN INPUT AGT-DELTA-FILE-2
008080                 PERFORM P21107-READ-AGT-DELTA-2 THRU P21107-EXIT
008090                     UNTIL AGT-EOF
008100                 CLOSE AGT-DELTA-FILE-2
008110             WHEN 3
008120                 OPEN INPUT AGT-DELTA-FILE-3
008130                 PERFORM P21108-READ-AGT-DELTA-3 THRU P21108-EXIT
008140                     UNTIL AGT-EOF
008150                 CLOSE AGT-DELTA-FILE-3
008160         END-EVALUATE
008170         PERFORM P21005-VALIDATE-AGENT-ACTIONS THRU P21005-EXIT
008180         PERFORM P21010-DELETE-AGENTS THRU P21010-EXIT
008190         PERFORM P21015-COMPACT-AGENTS THRU P21015-EXIT
008200         PERFORM P21020-UPDATE-AGENTS THRU P21020-EXIT
008210         PERFORM P21030-ADD-AGENTS THRU P21030-EXIT
008220     END-IF.
008230*
008240 P21105-EXIT.
008250     EXIT.
008260*
008270 P21106-READ-AGT-DELTA-1.
008280*
008290     READ AGT-DELTA-FILE-1 INTO DELTA-AGENT-RECORD
008300         AT END
008310             CONTINUE
008320     END-READ.
008330     IF AGT-OK
008340         PERFORM P21109-STAGE-AGENT-DELTA THRU P21109-EXIT
008350     END-IF.
008360*
008370 P21106-EXIT.
008380     EXIT.
008390*
008400 P21107-READ-AGT-DELTA-2.
008410*
008420     READ AGT-DELTA-FILE-2 INTO DELTA-AGENT-RECORD
008430         AT END
008440             CONTINUE
008450     END-READ.
008460     IF AGT-OK
008470         PERFORM P21109-STAGE-AGENT-DELTA THRU P21109-EXIT
008480     END-IF.
008490*
008500 P21107-EXIT.
008510     EXIT.
008520*
008530 P21108-READ-AGT-DELTA-3.
008540*
008550     READ AGT-DELTA-FILE-3 INTO DELTA-AGENT-RECORD
008560         AT END
008570             CONTINUE
008580     END-READ.
008590     IF AGT-OK
008600         PERFORM P21109-STAGE-AGENT-DELTA THRU P21109-EXIT
008610     END-IF.
008620*
008630 P21108-EXIT.
008640     EXIT.
008650*
008660 P21109-STAGE-AGENT-DELTA.
008670*
008680     IF DA-ACTION = SPACES
008690         MOVE 'AGENTS' TO WPAE-TABLE-NAME
008700         MOVE SPACES TO WPAE-BAD-ACTION
008710         PERFORM P90100-ABEND-BAD-ACTION THRU P90100-EXIT
008720     END-IF.
008730     ADD 1 TO WS-AGD-CNT.
008740     IF WS-AGD-CNT > WS-AGD-MAX
008750         MOVE 'AGENT DELTA' TO WPTE-TABLE-NAME
008760         MOVE WS-AGD-MAX TO WPTE-TABLE-MAX
008770         PERFORM P90200-ABEND-TABLE-FULL THRU P90200-EXIT
008780     END-IF.
008790     MOVE DA-ACTION          TO WS-AGD-ACTION(WS-AGD-CNT).
008800     MOVE DA-AGENT-ID        TO WS-AGD-ID(WS-AGD-CNT).
008810     MOVE DA-AGENT-NAME      TO WS-AGD-NAME(WS-AGD-CNT).
008820     MOVE DA-AGENT-HIRE-DATE TO WS-AGD-HIRE-DATE(WS-AGD-CNT).
008830*
008840 P21109-EXIT.
008850     EXIT.
008860*
008870 P21005-VALIDATE-AGENT-ACTIONS.
008880*
008890     PERFORM P21006-VALIDATE-AGENT-ACTION THRU P21006-EXIT
008900         VARYING WS-AGD-IDX FROM 1 BY 1
008910         UNTIL WS-AGD-IDX > WS-AGD-CNT.
008920*
008930 P21005-EXIT.
008940     EXIT.
008950*
008960 P21006-VALIDATE-AGENT-ACTION.
008970*
008980     MOVE WS-AGD-ACTION(WS-AGD-IDX) TO WS-RAW-ACTION.
008990     PERFORM P95000-NORMALIZE-ACTION THRU P95000-EXIT.
009000     MOVE WS-NORM-ACTION TO WS-AGD-ACTION(WS-AGD-IDX).
009010     IF NOT (WS-AGD-ACTION-ADD(WS-AGD-IDX)
009020          OR WS-AGD-ACTION-UPDATE(WS-AGD-IDX)
009030          OR WS-AGD-ACTION-DELETE(WS-AGD-IDX))
009040         MOVE 'AGENTS' TO WPAE-TABLE-NAME
009050         MOVE WS-NORM-ACTION TO WPAE-BAD-ACTION
009060         PERFORM P90100-ABEND-BAD-ACTION THRU P90100-EXIT
009070     END-IF.
009080*
009090 P21006-EXIT.
009100     EXIT.
009110*
009120 P21010-DELETE-AGENTS.
009130*
009140     PERFORM P21011-MARK-AGENT-DELETE THRU P21011-EXIT
009150         VARYING WS-AGD-IDX FROM 1 BY 1
009160         UNTIL WS-AGD-IDX > WS-AGD-CNT.
009170*
009180 P21010-EXIT.
009190     EXIT.
009200*
009210 P21011-MARK-AGENT-DELETE.
009220*
009230     IF WS-AGD-ACTION-DELETE(WS-AGD-IDX)
009240         MOVE WS-AGD-ID(WS-AGD-IDX) TO WS-SEARCH-KEY10
009250         PERFORM P21012-FIND-AGENT-BY-ID THRU P21012-EXIT
009260         IF WS-FOUND
009270             MOVE HIGH-VALUES TO WS-AGT-ID(WS-FOUND-IDX)
009280         END-IF
009290     END-IF.
009300*
009310 P21011-EXIT.
009320     EXIT.
009330*
009340 P21012-FIND-AGENT-BY-ID.
009350*
009360     MOVE 'N' TO WS-FOUND-SW.
009370     MOVE 0 TO WS-FOUND-IDX.
009380     PERFORM P21013-SCAN-AGENT THRU P21013-EXIT
009390         VARYING WS-AGT-SIDX FROM 1 BY 1
009400         UNTIL WS-AGT-SIDX > WS-AGT-CNT
009410            OR WS-FOUND.
009420*
009430 P21012-EXIT.
009440     EXIT.
009450*
009460 P21013-SCAN-AGENT.
009470*
009480     IF WS-AGT-ID(WS-AGT-SIDX) = WS-SEARCH-KEY10
009490         MOVE 'Y' TO WS-FOUND-SW
009500         MOVE WS-AGT-SIDX TO WS-FOUND-IDX
009510     END-IF.
009520*
009530 P21013-EXIT.
009540     EXIT.
009550*
009560 P21015-COMPACT-AGENTS.
009570*
009580     MOVE 0 TO WS-AGT-NEWCNT.
009590     PERFORM P21016-COMPACT-AGENT-ENTRY THRU P21016-EXIT
009600         VARYING WS-AGT-SIDX FROM 1 BY 1
009610         UNTIL WS-AGT-SIDX > WS-AGT-CNT.
009620     MOVE WS-AGT-NEWCNT TO WS-AGT-CNT.
009630*
009640 P21015-EXIT.
009650     EXIT.
009660*
009670 P21016-COMPACT-AGENT-ENTRY.
009680*
009690     IF WS-AGT-ID(WS-AGT-SIDX) NOT = HIGH-VALUES
009700         ADD 1 TO WS-AGT-NEWCNT
009710         IF WS-AGT-NEWCNT NOT = WS-AGT-SIDX
009720             MOVE WS-AGT-ENTRY(WS-AGT-SIDX)
009730                                 TO WS-AGT-ENTRY(WS-AGT-NEWCNT)
009740         END-IF
009750     END-IF.
009760*
009770 P21016-EXIT.
009780     EXIT.
009790*
009800 P21020-UPDATE-AGENTS.
009810*
009820     PERFORM P21021-UPSERT-IF-UPDATE THRU P21021-EXIT
009830         VARYING WS-AGD-IDX FROM 1 BY 1
009840         UNTIL WS-AGD-IDX > WS-AGD-CNT.
009850*
009860 P21020-EXIT.
009870     EXIT.
009880*
009890 P21021-UPSERT-IF-UPDATE.
009900*
009910     IF WS-AGD-ACTION-UPDATE(WS-AGD-IDX)
009920         PERFORM P21025-UPSERT-AGENT-ENTRY THRU P21025-EXIT
009930     END-IF.
009940*
009950 P21021-EXIT.
009960     EXIT.
009970*
009980 P21030-ADD-AGENTS.
009990*
010000     PERFORM P21031-UPSERT-IF-ADD THRU P21031-EXIT
010010         VARYING WS-AGD-IDX FROM 1 BY 1
010020         UNTIL WS-AGD-IDX > WS-AGD-CNT.
010030*
010040 P21030-EXIT.
010050     EXIT.
010060*
010070 P21031-UPSERT-IF-ADD.
010080*
010090     IF WS-AGD-ACTION-ADD(WS-AGD-IDX)
010100         PERFORM P21025-UPSERT-AGENT-ENTRY THRU P21025-EXIT
010110     END-IF.
010120*
010130 P21031-EXIT.
010140     EXIT.
010150*
010160 P21025-UPSERT-AGENT-ENTRY.                                       CCSS0760
010170*
010180     MOVE WS-AGD-ID(WS-AGD-IDX) TO WS-SEARCH-KEY10.
010190     PERFORM P21012-FIND-AGENT-BY-ID THRU P21012-EXIT.
010200     IF WS-NOT-FOUND
010210         ADD 1 TO WS-AGT-CNT
010220         IF WS-AGT-CNT > WS-AGT-MAX
010230             MOVE 'AGENTS' TO WPTE-TABLE-NAME
010240             MOVE WS-AGT-MAX TO WPTE-TABLE-MAX
010250             PERFORM P90200-ABEND-TABLE-FULL THRU P90200-EXIT
010260         END-IF
010270         MOVE WS-AGT-CNT TO WS-FOUND-IDX
010280     END-IF.
010290     MOVE WS-AGD-ID(WS-AGD-IDX) TO WS-AGT-ID(WS-FOUND-IDX).
010300     IF WS-AGD-NAME(WS-AGD-IDX) = SPACES
010310         MOVE 'Unknown' TO WS-AGT-NAME(WS-FOUND-IDX)
010320     ELSE
010330         MOVE WS-AGD-NAME(WS-AGD-IDX) TO WS-AGT-NAME(WS-FOUND-IDX)
010340     END-IF.
010350     IF WS-AGD-HIRE-DATE(WS-AGD-IDX) = SPACES
010360         MOVE 'Unknown' TO WS-AGT-HIRE-DATE(WS-FOUND-IDX)
010370     ELSE
010380         MOVE WS-AGD-HIRE-DATE(WS-AGD-IDX)
010390                             TO WS-AGT-HIRE-DATE(WS-FOUND-IDX)
010400     END-IF.
010410*
010420 P21025-EXIT.
010430     EXIT.
010440*
010450*-----------------------------------------------------------------
010460*    CONTACT CENTER DELTA SLOTS
010470*-----------------------------------------------------------------
010480*
010490 P22100-CONTACT-CENTER-SLOTS.
010500*
010510     PERFORM P22105-CTR-SLOT THRU P22105-EXIT
010520         VARYING WS-SLOT-NUM FROM 1 BY 1
010530         UNTIL WS-SLOT-NUM > 3.
010540*
010550 P22100-EXIT.
010560     EXIT.
010570*
010580 P22105-CTR-SLOT.
010590*
010600     MOVE WS-SLOT-MONTH(WS-SLOT-NUM) TO WS-CHECK-MONTH.
010610     PERFORM P20100-CHECK-MONTH-FILTER THRU P20100-EXIT.
010620     IF WS-MONTH-SELECTED
010630         MOVE 0 TO WS-CTD-CNT
010640         EVALUATE WS-SLOT-NUM
010650             WHEN 1
010660                 OPEN INPUT CTR-DELTA-FILE-1
010670                 PERFORM P22106-READ-CTR-DELTA-1 THRU P22106-EXIT
010680                     UNTIL CTR-EOF
010690                 CLOSE CTR-DELTA-FILE-1
010700             WHEN 2
010710                 OPEN INPUT CTR-DELTA-FILE-2
010720                 PERFORM P22107-READ-CTR-DELTA-2 THRU P22107-EXIT
010730                     UNTIL CTR-EOF
010740                 CLOSE CTR-DELTA-FILE-2
010750             WHEN 3
010760                 OPEN INPUT CTR-DELTA-FILE-3
010770                 PERFORM P22108-READ-CTR-DELTA-3 THRU P22108-EXIT
010780                     UNTIL CTR-EOF
010790                 CLOSE CTR-DELTA-FILE-3
010800         END-EVALUATE
010810         PERFORM P22005-VALIDATE-CTR-ACTIONS THRU P22005-EXIT
010820         PERFORM P22010-DELETE-CTRS THRU P22010-EXIT
010830         PERFORM P22015-COMPACT-CTRS THRU P22015-EXIT
010840         PERFORM P22020-UPDATE-CTRS THRU P22020-EXIT
010850         PERFORM P22030-ADD-CTRS THRU P22030-EXIT
010860     END-IF.
010870*
010880 P22105-EXIT.
010890     EXIT.
010900*
010910 P22106-READ-CTR-DELTA-1.
010920*
010930     READ CTR-DELTA-FILE-1 INTO DELTA-CONTACT-CENTER-RECORD
010940         AT END
010950             CONTINUE
010960     END-READ.
010970     IF CTR-OK
010980         PERFORM P22109-STAGE-CTR-DELTA THRU P22109-EXIT
010990     END-IF.
011000*
011010 P22106-EXIT.
011020     EXIT.
011030*
011040 P22107-READ-CTR-DELTA-2.
011050*
011060     READ CTR-DELTA-FILE-2 INTO DELTA-CONTACT-CENTER-RECORD
011070         AT END
011080             CONTINUE
011090     END-READ.
011100     IF CTR-OK
011110         PERFORM P22109-STAGE-CTR-DELTA THRU P22109-EXIT
011120     END-IF.
011130*
011140 P22107-EXIT.
011150     EXIT.
011160*
011170 P22108-READ-CTR-DELTA-3.
011180*
011190     READ CTR-DELTA-FILE-3 INTO DELTA-CONTACT-CENTER-RECORD
011200         AT END
011210             CONTINUE
011220     END-READ.
011230     IF CTR-OK
011240         PERFORM P22109-STAGE-CTR-DELTA THRU P22109-EXIT
011250     END-IF.
011260*
011270 P22108-EXIT.
011280     EXIT.
011290*
011300 P22109-STAGE-CTR-DELTA.
011310*
011320     IF DC-ACTION = SPACES
011330         MOVE 'CONTACT CENTERS' TO WPAE-TABLE-NAME
011340         MOVE SPACES TO WPAE-BAD-ACTION
011350         PERFORM P90100-ABEND-BAD-ACTION THRU P90100-EXIT
011360     END-IF.
011370     ADD 1 TO WS-CTD-CNT.
011380     IF WS-CTD-CNT > WS-CTD-MAX
011390         MOVE 'CONTACT CTR DELTA' TO WPTE-TABLE-NAME
011400         MOVE WS-CTD-MAX TO WPTE-TABLE-MAX
011410         PERFORM P90200-ABEND-TABLE-FULL THRU P90200-EXIT
011420     END-IF.
011430     MOVE DC-ACTION             TO WS-CTD-ACTION(WS-CTD-CNT).
011440     MOVE DC-CONTACT-CENTER-ID  TO WS-CTD-ID(WS-CTD-CNT).
011450     MOVE DC-CONTACT-CENTER-NAME
011460                                TO WS-CTD-NAME(WS-CTD-CNT).
011470*
011480 P22109-EXIT.
011490     EXIT.
011500*
011510 P22005-VALIDATE-CTR-ACTIONS.
011520*
011530     PERFORM P22006-VALIDATE-CTR-ACTION THRU P22006-EXIT
011540         VARYING WS-CTD-IDX FROM 1 BY 1
011550         UNTIL WS-CTD-IDX > WS-CTD-CNT.
011560*
011570 P22005-EXIT.
011580     EXIT.
011590*
011600 P22006-VALIDATE-CTR-ACTION.
011610*
011620     MOVE WS-CTD-ACTION(WS-CTD-IDX) TO WS-RAW-ACTION.
011630     PERFORM P95000-NORMALIZE-ACTION THRU P95000-EXIT.
011640     MOVE WS-NORM-ACTION TO WS-CTD-ACTION(WS-CTD-IDX).
011650     IF NOT (WS-CTD-ACTION-ADD(WS-CTD-IDX)
011660          OR WS-CTD-ACTION-UPDATE(WS-CTD-IDX)
011670          OR WS-CTD-ACTION-DELETE(WS-CTD-IDX))
011680         MOVE 'CONTACT CENTERS' TO WPAE-TABLE-NAME
011690         MOVE WS-NORM-ACTION TO WPAE-BAD-ACTION
011700         PERFORM P90100-ABEND-BAD-ACTION THRU P90100-EXIT
011710     END-IF.
011720*
011730 P22006-EXIT.
011740     EXIT.
011750*
011760 P22010-DELETE-CTRS.
011770*
011780     PERFORM P22011-MARK-CTR-DELETE THRU P22011-EXIT
011790         VARYING WS-CTD-IDX FROM 1 BY 1
011800         UNTIL WS-CTD-IDX > WS-CTD-CNT.
011810*
011820 P22010-EXIT.
011830     EXIT.
011840*
011850 P22011-MARK-CTR-DELETE.
011860*
011870     IF WS-CTD-ACTION-DELETE(WS-CTD-IDX)
011880         MOVE WS-CTD-ID(WS-CTD-IDX) TO WS-SEARCH-KEY10
011890         PERFORM P22012-FIND-CTR-BY-ID THRU P22012-EXIT
011900         IF WS-FOUND
011910             MOVE HIGH-VALUES TO WS-CTR-ID(WS-FOUND-IDX)
011920         END-IF
011930     END-IF.
011940*
011950 P22011-EXIT.
011960     EXIT.
011970*
011980 P22012-FIND-CTR-BY-ID.
011990*
012000     MOVE 'N' TO WS-FOUND-SW.
012010     MOVE 0 TO WS-FOUND-IDX.
012020     PERFORM P22013-SCAN-CTR THRU P22013-EXIT
012030         VARYING WS-CTR-SIDX FROM 1 BY 1
012040         UNTIL WS-CTR-SIDX > WS-CTR-CNT
012050            OR WS-FOUND.
012060*
012070 P22012-EXIT.
012080     EXIT.
012090*
012100 P22013-SCAN-CTR.
012110*
012120     IF WS-CTR-ID(WS-CTR-SIDX) = WS-SEARCH-KEY10
012130         MOVE 'Y' TO WS-FOUND-SW
012140         MOVE WS-CTR-SIDX TO WS-FOUND-IDX
012150     END-IF.
012160*
012170 P22013-EXIT.
012180     EXIT.
012190*
012200 P22015-COMPACT-CTRS.
012210*
012220     MOVE 0 TO WS-CTR-NEWCNT.
012230     PERFORM P22016-COMPACT-CTR-ENTRY THRU P22016-EXIT
012240         VARYING WS-CTR-SIDX FROM 1 BY 1
012250         UNTIL WS-CTR-SIDX > WS-CTR-CNT.
012260     MOVE WS-CTR-NEWCNT TO WS-CTR-CNT.
012270*
012280 P22015-EXIT.
012290     EXIT.
012300*
012310 P22016-COMPACT-CTR-ENTRY.
012320*
012330     IF WS-CTR-ID(WS-CTR-SIDX) NOT = HIGH-VALUES
012340         ADD 1 TO WS-CTR-NEWCNT
012350         IF WS-CTR-NEWCNT NOT = WS-CTR-SIDX
012360             MOVE WS-CTR-ENTRY(WS-CTR-SIDX)
012370                                 TO WS-CTR-ENTRY(WS-CTR-NEWCNT)
012380         END-IF
012390     END-IF.
012400*
012410 P22016-EXIT.
012420     EXIT.
012430*
012440 P22020-UPDATE-CTRS.
012450*
012460     PERFORM P22021-UPSERT-IF-UPDATE THRU P22021-EXIT
012470         VARYING WS-CTD-IDX FROM 1 BY 1
012480         UNTIL WS-CTD-IDX > WS-CTD-CNT.
012490*
012500 P22020-EXIT.
012510     EXIT.
012520*
012530 P22021-UPSERT-IF-UPDATE.
012540*
012550     IF WS-CTD-ACTION-UPDATE(WS-CTD-IDX)
012560         PERFORM P22025-UPSERT-CTR-ENTRY THRU P22025-EXIT
012570     END-IF.
012580*
012590 P22021-EXIT.
012600     EXIT.
012610*
012620 P22030-ADD-CTRS.
012630*
012640     PERFORM P22031-UPSERT-IF-ADD THRU P22031-EXIT
012650         VARYING WS-CTD-IDX FROM 1 BY 1
012660         UNTIL WS-CTD-IDX > WS-CTD-CNT.
012670*
012680 P22030-EXIT.
012690     EXIT.
012700*
012710 P22031-UPSERT-IF-ADD.
012720*
012730     IF WS-CTD-ACTION-ADD(WS-CTD-IDX)
012740         PERFORM P22025-UPSERT-CTR-ENTRY THRU P22025-EXIT
012750     END-IF.
012760*
012770 P22031-EXIT.
012780     EXIT.
012790*
012800 P22025-UPSERT-CTR-ENTRY.
012810*
012820     MOVE WS-CTD-ID(WS-CTD-IDX) TO WS-SEARCH-KEY10.
012830     PERFORM P22012-FIND-CTR-BY-ID THRU P22012-EXIT.
012840     IF WS-NOT-FOUND
012850         ADD 1 TO WS-CTR-CNT
012860         IF WS-CTR-CNT > WS-CTR-MAX
012870             MOVE 'CONTACT CENTERS' TO WPTE-TABLE-NAME
012880             MOVE WS-CTR-MAX TO WPTE-TABLE-MAX
012890             PERFORM P90200-ABEND-TABLE-FULL THRU P90200-EXIT
012900         END-IF
012910         MOVE WS-CTR-CNT TO WS-FOUND-IDX
012920     END-IF.
012930     MOVE WS-CTD-ID(WS-CTD-IDX) TO WS-CTR-ID(WS-FOUND-IDX).
012940     IF WS-CTD-NAME(WS-CTD-IDX) = SPACES
012950         MOVE 'Unknown' TO WS-CTR-NAME(WS-FOUND-IDX)
012960     ELSE
012970         MOVE WS-CTD-NAME(WS-CTD-IDX) TO WS-CTR-NAME(WS-FOUND-IDX)
012980     END-IF.
012990*
013000 P22025-EXIT.
013010     EXIT.
013020*
013030*-----------------------------------------------------------------
013040*    SERVICE CATEGORY DELTA SLOTS
013050*-----------------------------------------------------------------
013060*
013070 P23100-CATEGORY-SLOTS.
013080*
013090     PERFORM P23105-CAT-SLOT THRU P23105-EXIT
013100         VARYING WS-SLOT-NUM FROM 1 BY 1
013110         UNTIL WS-SLOT-NUM > 3.
013120*
013130 P23100-EXIT.
013140     EXIT.
013150*
013160 P23105-CAT-SLOT.
013170*
013180     MOVE WS-SLOT-MONTH(WS-SLOT-NUM) TO WS-CHECK-MONTH.
013190     PERFORM P20100-CHECK-MONTH-FILTER THRU P20100-EXIT.
013200     IF WS-MONTH-SELECTED
013210         MOVE 0 TO WS-CAD-CNT
013220         EVALUATE WS-SLOT-NUM
013230             WHEN 1
013240                 OPEN INPUT CAT-DELTA-FILE-1
013250                 PERFORM P23106-READ-CAT-DELTA-1 THRU P23106-EXIT
013260                     UNTIL CAT-EOF
013270                 CLOSE CAT-DELTA-FILE-1
013280             WHEN 2
013290                 OPEN INPUT CAT-DELTA-FILE-2
013300                 PERFORM P23107-READ-CAT-DELTA-2 THRU P23107-EXIT
013310                     UNTIL CAT-EOF
013320                 CLOSE CAT-DELTA-FILE-2
013330             WHEN 3
013340                 OPEN INPUT CAT-DELTA-FILE-3
013350                 PERFORM P23108-READ-CAT-DELTA-3 THRU P23108-EXIT
013360                     UNTIL CAT-EOF
013370                 CLOSE CAT-DELTA-FILE-3
013380         END-EVALUATE
013390         PERFORM P23005-VALIDATE-CAT-ACTIONS THRU P23005-EXIT
013400         PERFORM P23010-DELETE-CATS THRU P23010-EXIT
013410         PERFORM P23015-COMPACT-CATS THRU P23015-EXIT
013420         PERFORM P23020-UPDATE-CATS THRU P23020-EXIT
013430         PERFORM P23030-ADD-CATS THRU P23030-EXIT
013440     END-IF.
013450*
013460 P23105-EXIT.
013470     EXIT.
013480*
013490 P23106-READ-CAT-DELTA-1.
013500*
013510     READ CAT-DELTA-FILE-1 INTO DELTA-CATEGORY-RECORD
013520         AT END
013530             CONTINUE
013540     END-READ.
013550     IF CAT-OK
013560         PERFORM P23109-STAGE-CAT-DELTA THRU P23109-EXIT
013570     END-IF.
013580*
013590 P23106-EXIT.
013600     EXIT.
013610*
013620 P23107-READ-CAT-DELTA-2.
013630*
013640     READ CAT-DELTA-FILE-2 INTO DELTA-CATEGORY-RECORD
013650         AT END
013660             CONTINUE
013670     END-READ.
013680     IF CAT-OK
013690         PERFORM P23109-STAGE-CAT-DELTA THRU P23109-EXIT
013700     END-IF.
013710*
013720 P23107-EXIT.
013730     EXIT.
013740*
013750 P23108-READ-CAT-DELTA-3.
013760*
013770     READ CAT-DELTA-FILE-3 INTO DELTA-CATEGORY-RECORD
013780         AT END
013790             CONTINUE
013800     END-READ.
013810     IF CAT-OK
013820         PERFORM P23109-STAGE-CAT-DELTA THRU P23109-EXIT
013830     END-IF.
013840*
013850 P23108-EXIT.
013860     EXIT.
013870*
013880 P23109-STAGE-CAT-DELTA.
013890*
013900     IF DG-ACTION = SPACES
013910         MOVE 'SERVICE CATEGORIES' TO WPAE-TABLE-NAME
013920         MOVE SPACES TO WPAE-BAD-ACTION
013930         PERFORM P90100-ABEND-BAD-ACTION THRU P90100-EXIT
013940     END-IF.
013950     ADD 1 TO WS-CAD-CNT.
013960     IF WS-CAD-CNT > WS-CAD-MAX
013970         MOVE 'CATEGORY DELTA' TO WPTE-TABLE-NAME
013980         MOVE WS-CAD-MAX TO WPTE-TABLE-MAX
013990         PERFORM P90200-ABEND-TABLE-FULL THRU P90200-EXIT
014000     END-IF.
014010     MOVE DG-ACTION           TO WS-CAD-ACTION(WS-CAD-CNT).
014020     MOVE DG-CATEGORY-ID      TO WS-CAD-ID(WS-CAD-CNT).
014030     MOVE DG-CATEGORY-NAME    TO WS-CAD-NAME(WS-CAD-CNT).
014040     MOVE DG-CATEGORY-DEPARTMENT
014050                              TO WS-CAD-DEPT(WS-CAD-CNT).
014060*
014070 P23109-EXIT.
014080     EXIT.
014090*
014100 P23005-VALIDATE-CAT-ACTIONS.
014110*
014120     PERFORM P23006-VALIDATE-CAT-ACTION THRU P23006-EXIT
014130         VARYING WS-CAD-IDX FROM 1 BY 1
014140         UNTIL WS-CAD-IDX > WS-CAD-CNT.
014150*
014160 P23005-EXIT.
014170     EXIT.
014180*
014190 P23006-VALIDATE-CAT-ACTION.
014200*
014210     MOVE WS-CAD-ACTION(WS-CAD-IDX) TO WS-RAW-ACTION.
014220     PERFORM P95000-NORMALIZE-ACTION THRU P95000-EXIT.
014230     MOVE WS-NORM-ACTION TO WS-CAD-ACTION(WS-CAD-IDX).
014240     IF NOT (WS-CAD-ACTION-ADD(WS-CAD-IDX)
014250          OR WS-CAD-ACTION-UPDATE(WS-CAD-IDX)
014260          OR WS-CAD-ACTION-DELETE(WS-CAD-IDX))
014270         MOVE 'SERVICE CATEGORIES' TO WPAE-TABLE-NAME
014280         MOVE WS-NORM-ACTION TO WPAE-BAD-ACTION
014290         PERFORM P90100-ABEND-BAD-ACTION THRU P90100-EXIT
014300     END-IF.
014310*
014320 P23006-EXIT.
014330     EXIT.
014340*
014350 P23010-DELETE-CATS.
014360*
014370     PERFORM P23011-MARK-CAT-DELETE THRU P23011-EXIT
014380         VARYING WS-CAD-IDX FROM 1 BY 1
014390         UNTIL WS-CAD-IDX > WS-CAD-CNT.
014400*
014410 P23010-EXIT.
014420     EXIT.
014430*
014440 P23011-MARK-CAT-DELETE.
014450*
014460     IF WS-CAD-ACTION-DELETE(WS-CAD-IDX)
014470         MOVE WS-CAD-ID(WS-CAD-IDX) TO WS-SEARCH-KEY10
014480         PERFORM P23012-FIND-CAT-BY-ID THRU P23012-EXIT
014490         IF WS-FOUND
014500             MOVE HIGH-VALUES TO WS-CAT-ID(WS-FOUND-IDX)
014510         END-IF
014520     END-IF.
014530*
014540 P23011-EXIT.
014550     EXIT.
014560*
014570 P23012-FIND-CAT-BY-ID.
014580*
014590     MOVE 'N' TO WS-FOUND-SW.
014600     MOVE 0 TO WS-FOUND-IDX.
014610     PERFORM P23013-SCAN-CAT THRU P23013-EXIT
014620         VARYING WS-CAT-SIDX FROM 1 BY 1
014630         UNTIL WS-CAT-SIDX > WS-CAT-CNT
014640            OR WS-FOUND.
014650*
014660 P23012-EXIT.
014670     EXIT.
014680*
014690 P23013-SCAN-CAT.
014700*
014710     IF WS-CAT-ID(WS-CAT-SIDX) = WS-SEARCH-KEY10
014720         MOVE 'Y' TO WS-FOUND-SW
014730         MOVE WS-CAT-SIDX TO WS-FOUND-IDX
014740     END-IF.
014750*
014760 P23013-EXIT.
014770     EXIT.
014780*
014790 P23015-COMPACT-CATS.
014800*
014810     MOVE 0 TO WS-CAT-NEWCNT.
014820     PERFORM P23016-COMPACT-CAT-ENTRY THRU P23016-EXIT
014830         VARYING WS-CAT-SIDX FROM 1 BY 1
014840         UNTIL WS-CAT-SIDX > WS-CAT-CNT.
014850     MOVE WS-CAT-NEWCNT TO WS-CAT-CNT.
014860*
014870 P23015-EXIT.
014880     EXIT.
014890*
014900 P23016-COMPACT-CAT-ENTRY.
014910*
014920     IF WS-CAT-ID(WS-CAT-SIDX) NOT = HIGH-VALUES
014930         ADD 1 TO WS-CAT-NEWCNT
014940         IF WS-CAT-NEWCNT NOT = WS-CAT-SIDX
014950             MOVE WS-CAT-ENTRY(WS-CAT-SIDX)
014960                                 TO WS-CAT-ENTRY(WS-CAT-NEWCNT)
014970         END-IF
014980     END-IF.
014990*
015000 P23016-EXIT.
015010     EXIT.
015020*
015030 P23020-UPDATE-CATS.
015040*
015050     PERFORM P23021-UPSERT-IF-UPDATE THRU P23021-EXIT
015060         VARYING WS-CAD-IDX FROM 1 BY 1
015070         UNTIL WS-CAD-IDX > WS-CAD-CNT.
015080*
015090 P23020-EXIT.
015100     EXIT.
015110*
015120 P23021-UPSERT-IF-UPDATE.
015130*
015140     IF WS-CAD-ACTION-UPDATE(WS-CAD-IDX)
015150         PERFORM P23025-UPSERT-CAT-ENTRY THRU P23025-EXIT
015160     END-IF.
015170*
015180 P23021-EXIT.
015190     EXIT.
015200*
015210 P23030-ADD-CATS.
015220*
015230     PERFORM P23031-UPSERT-IF-ADD THRU P23031-EXIT
015240         VARYING WS-CAD-IDX FROM 1 BY 1
015250         UNTIL WS-CAD-IDX > WS-CAD-CNT.
015260*
015270 P23030-EXIT.
015280     EXIT.
015290*
015300 P23031-UPSERT-IF-ADD.
015310*
015320     IF WS-CAD-ACTION-ADD(WS-CAD-IDX)
015330         PERFORM P23025-UPSERT-CAT-ENTRY THRU P23025-EXIT
015340     END-IF.
015350*
015360 P23031-EXIT.
015370     EXIT.
015380*
015390 P23025-UPSERT-CAT-ENTRY.
015400*
015410     MOVE WS-CAD-ID(WS-CAD-IDX) TO WS-SEARCH-KEY10.
015420     PERFORM P23012-FIND-CAT-BY-ID THRU P23012-EXIT.
015430     IF WS-NOT-FOUND
015440         ADD 1 TO WS-CAT-CNT
015450         IF WS-CAT-CNT > WS-CAT-MAX
015460             MOVE 'SERVICE CATEGORIES' TO WPTE-TABLE-NAME
015470             MOVE WS-CAT-MAX TO WPTE-TABLE-MAX
015480             PERFORM P90200-ABEND-TABLE-FULL THRU P90200-EXIT
015490         END-IF
015500         MOVE WS-CAT-CNT TO WS-FOUND-IDX
015510     END-IF.
015520     MOVE WS-CAD-ID(WS-CAD-IDX) TO WS-CAT-ID(WS-FOUND-IDX).
015530     IF WS-CAD-NAME(WS-CAD-IDX) = SPACES
015540         MOVE 'Unknown' TO WS-CAT-NAME(WS-FOUND-IDX)
015550     ELSE
015560         MOVE WS-CAD-NAME(WS-CAD-IDX) TO WS-CAT-NAME(WS-FOUND-IDX)
015570     END-IF.
015580     IF WS-CAD-DEPT(WS-CAD-IDX) = SPACES
015590         MOVE 'Unknown' TO WS-CAT-DEPT(WS-FOUND-IDX)
015600     ELSE
015610         MOVE WS-CAD-DEPT(WS-CAD-IDX) TO WS-CAT-DEPT(WS-FOUND-IDX)
015620     END-IF.
015630*
015640 P23025-EXIT.
015650     EXIT.
015660*
015670*-----------------------------------------------------------------
015680*    INTERACTION DELTA SLOTS
015690*-----------------------------------------------------------------
015700*
015710 P24100-INTERACTION-SLOTS.
015720*
015730     PERFORM P24105-INT-SLOT THRU P24105-EXIT
015740         VARYING WS-SLOT-NUM FROM 1 BY 1
015750         UNTIL WS-SLOT-NUM > 3.
015760*
015770 P24100-EXIT.
015780     EXIT.
015790*
015800 P24105-INT-SLOT.
015810*
015820     MOVE WS-SLOT-MONTH(WS-SLOT-NUM) TO WS-CHECK-MONTH.
015830     PERFORM P20100-CHECK-MONTH-FILTER THRU P20100-EXIT.
015840     IF WS-MONTH-SELECTED
015850         MOVE 0 TO WS-IND-CNT
015860         EVALUATE WS-SLOT-NUM
015870             WHEN 1
015880                 OPEN INPUT INT-DELTA-FILE-1
015890                 PERFORM P24106-READ-INT-DELTA-1 THRU P24106-EXIT
015900                     UNTIL INT-EOF
015910                 CLOSE INT-DELTA-FILE-1
015920             WHEN 2
015930                 OPEN INPUT INT-DELTA-FILE-2
015940                 PERFORM P24107-READ-INT-DELTA-2 THRU P24107-EXIT
015950                     UNTIL INT-EOF
015960                 CLOSE INT-DELTA-FILE-2
015970             WHEN 3
015980                 OPEN INPUT INT-DELTA-FILE-3
015990                 PERFORM P24108-READ-INT-DELTA-3 THRU P24108-EXIT
016000                     UNTIL INT-EOF
016010                 CLOSE INT-DELTA-FILE-3
016020         END-EVALUATE
016030         PERFORM P24005-VALIDATE-INT-ACTIONS THRU P24005-EXIT
016040         PERFORM P24010-DELETE-INTS THRU P24010-EXIT
016050         PERFORM P24015-COMPACT-INTS THRU P24015-EXIT
016060         PERFORM P24020-UPDATE-INTS THRU P24020-EXIT
016070         PERFORM P24030-ADD-INTS THRU P24030-EXIT
016080     END-IF.
016090*
016100 P24105-EXIT.
016110     EXIT.
016120*
016130 P24106-READ-INT-DELTA-1.
016140*
016150     READ INT-DELTA-FILE-1 INTO DELTA-INTERACTION-RECORD
016160         AT END
016170             CONTINUE
016180     END-READ.
016190     IF INT-OK
016200         PERFORM P24109-STAGE-INT-DELTA THRU P24109-EXIT
016210     END-IF.
016220*
016230 P24106-EXIT.
016240     EXIT.
016250*
016260 P24107-READ-INT-DELTA-2.
016270*
016280     READ INT-DELTA-FILE-2 INTO DELTA-INTERACTION-RECORD
016290         AT END
016300             CONTINUE
016310     END-READ.
016320     IF INT-OK
016330         PERFORM P24109-STAGE-INT-DELTA THRU P24109-EXIT
016340     END-IF.
016350*
016360 P24107-EXIT.
016370     EXIT.
016380*
016390 P24108-READ-INT-DELTA-3.
016400*
016410     READ INT-DELTA-FILE-3 INTO DELTA-INTERACTION-RECORD
016420         AT END
016430             CONTINUE
016440     END-READ.
016450     IF INT-OK
016460         PERFORM P24109-STAGE-INT-DELTA THRU P24109-EXIT
016470     END-IF.
016480*
016490 P24108-EXIT.
016500     EXIT.
016510*
016520 P24109-STAGE-INT-DELTA.
016530*
016540     IF DI-ACTION = SPACES
016550         MOVE 'INTERACTIONS' TO WPAE-TABLE-NAME
016560         MOVE SPACES TO WPAE-BAD-ACTION
016570         PERFORM P90100-ABEND-BAD-ACTION THRU P90100-EXIT
016580     END-IF.
016590     ADD 1 TO WS-IND-CNT.
016600     IF WS-IND-CNT > WS-IND-MAX
016610         MOVE 'INTERACTION DELTA' TO WPTE-TABLE-NAME
016620         MOVE WS-IND-MAX TO WPTE-TABLE-MAX
016630         PERFORM P90200-ABEND-TABLE-FULL THRU P90200-EXIT
016640     END-IF.
016650     MOVE DI-ACTION          TO WS-IND-ACTION(WS-IND-CNT).
016660     MOVE DI-INTERACTION-ID  TO WS-IND-ID(WS-IND-CNT).
016670     MOVE DI-AGENT-ID        TO WS-IND-AGENT-ID(WS-IND-CNT).
016680     MOVE DI-CC-ID           TO WS-IND-CC-ID(WS-IND-CNT).
016690     MOVE DI-CATEGORY-ID     TO WS-IND-CATEGORY-ID(WS-IND-CNT).
016700     MOVE DI-CHANNEL         TO WS-IND-CHANNEL(WS-IND-CNT).
016710     MOVE DI-START           TO WS-IND-START(WS-IND-CNT).
016720     MOVE DI-END             TO WS-IND-END(WS-IND-CNT).
016730     MOVE DI-RESOLUTION-TS   TO WS-IND-RESOL-TS(WS-IND-CNT).
016740     IF DI-CALL-MINUTES NUMERIC
016750         MOVE DI-CALL-MINUTES TO WS-IND-MINUTES(WS-IND-CNT)
016760     ELSE
016770         MOVE 0 TO WS-IND-MINUTES(WS-IND-CNT)
016780     END-IF.
016790*
016800 P24109-EXIT.
016810     EXIT.
016820*
016830 P24005-VALIDATE-INT-ACTIONS.
016840*
016850     PERFORM P24006-VALIDATE-INT-ACTION THRU P24006-EXIT
016860         VARYING WS-IND-IDX FROM 1 BY 1
016870         UNTIL WS-IND-IDX > WS-IND-CNT.
016880*
016890 P24005-EXIT.
016900     EXIT.
016910*
016920 P24006-VALIDATE-INT-ACTION.
016930*
016940     MOVE WS-IND-ACTION(WS-IND-IDX) TO WS-RAW-ACTION.
016950     PERFORM P95000-NORMALIZE-ACTION THRU P95000-EXIT.
016960     MOVE WS-NORM-ACTION TO WS-IND-ACTION(WS-IND-IDX).
016970     IF NOT (WS-IND-ACTION-ADD(WS-IND-IDX)
016980          OR WS-IND-ACTION-UPDATE(WS-IND-IDX)
016990          OR WS-IND-ACTION-DELETE(WS-IND-IDX))
017000         MOVE 'INTERACTIONS' TO WPAE-TABLE-NAME
017010         MOVE WS-NORM-ACTION TO WPAE-BAD-ACTION
017020         PERFORM P90100-ABEND-BAD-ACTION THRU P90100-EXIT
017030     END-IF.
017040*
017050 P24006-EXIT.
017060     EXIT.
017070*
017080 P24010-DELETE-INTS.
017090*
017100     PERFORM P24011-MARK-INT-DELETE THRU P24011-EXIT
017110         VARYING WS-IND-IDX FROM 1 BY 1
017120         UNTIL WS-IND-IDX > WS-IND-CNT.
017130*
017140 P24010-EXIT.
017150     EXIT.
017160*
017170 P24011-MARK-INT-DELETE.
017180*
017190     IF WS-IND-ACTION-DELETE(WS-IND-IDX)
017200         MOVE WS-IND-ID(WS-IND-IDX) TO WS-SEARCH-KEY12
017210         PERFORM P24012-FIND-INT-BY-ID THRU P24012-EXIT
017220         IF WS-FOUND
017230             MOVE HIGH-VALUES TO WS-INT-ID(WS-FOUND-IDX)
017240         END-IF
017250     END-IF.
017260*
017270 P24011-EXIT.
017280     EXIT.
017290*
017300 P24012-FIND-INT-BY-ID.
017310*
017320     MOVE 'N' TO WS-FOUND-SW.
017330     MOVE 0 TO WS-FOUND-IDX.
017340     PERFORM P24013-SCAN-INT THRU P24013-EXIT
017350         VARYING WS-INT-SIDX FROM 1 BY 1
017360         UNTIL WS-INT-SIDX > WS-INT-CNT
017370            OR WS-FOUND.
017380*
017390 P24012-EXIT.
017400     EXIT.
017410*
017420 P24013-SCAN-INT.
017430*
017440     IF WS-INT-ID(WS-INT-SIDX) = WS-SEARCH-KEY12
017450         MOVE 'Y' TO WS-FOUND-SW
017460         MOVE WS-INT-SIDX TO WS-FOUND-IDX
017470     END-IF.
017480*
017490 P24013-EXIT.
017500     EXIT.
017510*
017520 P24015-COMPACT-INTS.
017530*
017540     MOVE 0 TO WS-INT-NEWCNT.
017550     PERFORM P24016-COMPACT-INT-ENTRY THRU P24016-EXIT
017560         VARYING WS-INT-SIDX FROM 1 BY 1
017570         UNTIL WS-INT-SIDX > WS-INT-CNT.
017580     MOVE WS-INT-NEWCNT TO WS-INT-CNT.
017590*
017600 P24015-EXIT.
017610     EXIT.
017620*
017630 P24016-COMPACT-INT-ENTRY.
017640*
017650     IF WS-INT-ID(WS-INT-SIDX) NOT = HIGH-VALUES
017660         ADD 1 TO WS-INT-NEWCNT
017670         IF WS-INT-NEWCNT NOT = WS-INT-SIDX
017680             MOVE WS-INT-ENTRY(WS-INT-SIDX)
017690                                 TO WS-INT-ENTRY(WS-INT-NEWCNT)
017700         END-IF
017710     END-IF.
017720*
017730 P24016-EXIT.
017740     EXIT.
017750*
017760 P24020-UPDATE-INTS.
017770*
017780     PERFORM P24021-UPSERT-IF-UPDATE THRU P24021-EXIT
017790         VARYING WS-IND-IDX FROM 1 BY 1
017800         UNTIL WS-IND-IDX > WS-IND-CNT.
017810*
017820 P24020-EXIT.
017830     EXIT.
017840*
017850 P24021-UPSERT-IF-UPDATE.
017860*
017870     IF WS-IND-ACTION-UPDATE(WS-IND-IDX)
017880         PERFORM P24025-UPSERT-INT-ENTRY THRU P24025-EXIT
017890     END-IF.
017900*
017910 P24021-EXIT.
017920     EXIT.
017930*
017940 P24030-ADD-INTS.
017950*
017960     PERFORM P24031-UPSERT-IF-ADD THRU P24031-EXIT
017970         VARYING WS-IND-IDX FROM 1 BY 1
017980         UNTIL WS-IND-IDX > WS-IND-CNT.
017990*
018000 P24030-EXIT.
018010     EXIT.
018020*
018030 P24031-UPSERT-IF-ADD.
018040*
018050     IF WS-IND-ACTION-ADD(WS-IND-IDX)
018060         PERFORM P24025-UPSERT-INT-ENTRY THRU P24025-EXIT
018070     END-IF.
018080*
018090 P24031-EXIT.
018100     EXIT.
018110*
018120 P24025-UPSERT-INT-ENTRY.
018130*
018140     MOVE WS-IND-ID(WS-IND-IDX) TO WS-SEARCH-KEY12.
018150     PERFORM P24012-FIND-INT-BY-ID THRU P24012-EXIT.
018160     IF WS-NOT-FOUND
018170         ADD 1 TO WS-INT-CNT
018180         IF WS-INT-CNT > WS-INT-MAX
018190             MOVE 'INTERACTIONS' TO WPTE-TABLE-NAME
018200             MOVE WS-INT-MAX TO WPTE-TABLE-MAX
018210             PERFORM P90200-ABEND-TABLE-FULL THRU P90200-EXIT
018220         END-IF
018230         MOVE WS-INT-CNT TO WS-FOUND-IDX
018240     END-IF.
018250     MOVE WS-IND-ID(WS-IND-IDX) TO WS-INT-ID(WS-FOUND-IDX).
018260     IF WS-IND-AGENT-ID(WS-IND-IDX) = SPACES
018270         MOVE 'Unknown' TO WS-INT-AGENT-ID(WS-FOUND-IDX)
018280     ELSE
018290         MOVE WS-IND-AGENT-ID(WS-IND-IDX)
018300                             TO WS-INT-AGENT-ID(WS-FOUND-IDX)
018310     END-IF.
018320     IF WS-IND-CC-ID(WS-IND-IDX) = SPACES
018330         MOVE 'Unknown' TO WS-INT-CC-ID(WS-FOUND-IDX)
018340     ELSE
018350         MOVE WS-IND-CC-ID(WS-IND-IDX)
018360                             TO WS-INT-CC-ID(WS-FOUND-IDX)
018370     END-IF.
018380     IF WS-IND-CATEGORY-ID(WS-IND-IDX) = SPACES
018390         MOVE 'Unknown' TO WS-INT-CATEGORY-ID(WS-FOUND-IDX)
018400     ELSE
018410         MOVE WS-IND-CATEGORY-ID(WS-IND-IDX)
018420                             TO WS-INT-CATEGORY-ID(WS-FOUND-IDX)
018430     END-IF.
018440     IF WS-IND-CHANNEL(WS-IND-IDX) = SPACES
018450         MOVE 'Unknown' TO WS-INT-CHANNEL(WS-FOUND-IDX)
018460     ELSE
018470         MOVE WS-IND-CHANNEL(WS-IND-IDX)
018480                             TO WS-INT-CHANNEL(WS-FOUND-IDX)
018490     END-IF.
018500     IF WS-IND-START(WS-IND-IDX) = SPACES                         CCSS0780
018510         MOVE 'Unknown' TO WS-INT-START(WS-FOUND-IDX)
018520     ELSE
018530         MOVE WS-IND-START(WS-IND-IDX)
018540                             TO WS-INT-START(WS-FOUND-IDX)
018550     END-IF.
018560     IF WS-IND-END(WS-IND-IDX) = SPACES
018570         MOVE 'Unknown' TO WS-INT-END(WS-FOUND-IDX)
018580     ELSE
018590         MOVE WS-IND-END(WS-IND-IDX)
018600                             TO WS-INT-END(WS-FOUND-IDX)
018610     END-IF.
018620     IF WS-IND-RESOL-TS(WS-IND-IDX) = SPACES
018630         MOVE 'Unknown' TO WS-INT-RESOL-TS(WS-FOUND-IDX)
018640     ELSE
018650         MOVE WS-IND-RESOL-TS(WS-IND-IDX)
018660                             TO WS-INT-RESOL-TS(WS-FOUND-IDX)
018670     END-IF.
018680     MOVE WS-IND-MINUTES(WS-IND-IDX)
018690                          TO WS-INT-MINUTES(WS-FOUND-IDX).
018700*
018710 P24025-EXIT.
018720     EXIT.
018730*
018740*****************************************************************
018750*    PARAGRAPH:  P30000-REPAIR-FOREIGN-KEYS                    *
018760*    FUNCTION :  AFTER ALL DELTAS ARE APPLIED, ANY INTERACTION  *
018770*                AGENT-ID / CC-ID / CATEGORY-ID NOT PRESENT IN  *
018780*                THE CORRESPONDING FINAL TABLE IS SET TO        *
018790*                "UNKNOWN".                                     *
018800*****************************************************************
018810*
018820 P30000-REPAIR-FOREIGN-KEYS.                                      CCSS0501
018830*
018840     PERFORM P30100-REPAIR-ONE-INTERACTION THRU P30100-EXIT
018850         VARYING WS-INT-SIDX FROM 1 BY 1
018860         UNTIL WS-INT-SIDX > WS-INT-CNT.
018870*
018880 P30000-EXIT.
018890     EXIT.
018900*
018910 P30100-REPAIR-ONE-INTERACTION.
018920*
018930     MOVE WS-INT-AGENT-ID(WS-INT-SIDX) TO WS-SEARCH-KEY10.
018940     PERFORM P21012-FIND-AGENT-BY-ID THRU P21012-EXIT.
018950     IF WS-NOT-FOUND
018960         MOVE 'Unknown' TO WS-INT-AGENT-ID(WS-INT-SIDX)
018970     END-IF.
018980*
018990     MOVE WS-INT-CC-ID(WS-INT-SIDX) TO WS-SEARCH-KEY10.
019000     PERFORM P22012-FIND-CTR-BY-ID THRU P22012-EXIT.
019010     IF WS-NOT-FOUND
019020         MOVE 'Unknown' TO WS-INT-CC-ID(WS-INT-SIDX)
019030     END-IF.
019040*
019050     MOVE WS-INT-CATEGORY-ID(WS-INT-SIDX) TO WS-SEARCH-KEY10.
019060     PERFORM P23012-FIND-CAT-BY-ID THRU P23012-EXIT.
019070     IF WS-NOT-FOUND
019080         MOVE 'Unknown' TO WS-INT-CATEGORY-ID(WS-INT-SIDX)
019090     END-IF.
019100*
019110 P30100-EXIT.
019120     EXIT.
019130*
019140*****************************************************************
019150*    PARAGRAPH:  P40000-CONVERT-TIMESTAMPS                     *
019160*    FUNCTION :  CALL PDAS31 TO RESTATE EACH OF THE THREE       *
019170*                INTERACTION TIMESTAMP FIELDS FROM UTC TO US    *
019180*                EASTERN TIME.  A FIELD THAT PDAS31 CANNOT      *
019190*                PARSE IS LEFT UNCHANGED AND THE RUN CONTINUES; *
019200*                ONE WARNING LINE IS ISSUED FOR THE WHOLE RUN   *
019210*                IF ANY FIELD FAILED.                           *
019220*****************************************************************
019230*
019240 P40000-CONVERT-TIMESTAMPS.
019250*
019260     PERFORM P40010-CONVERT-ONE-INTERACTION THRU P40010-EXIT
019270         VARYING WS-INT-SIDX FROM 1 BY 1
019280         UNTIL WS-INT-SIDX > WS-INT-CNT.
019290*
019300     IF WS-TS-ANY-BAD
019310         DISPLAY WS-PDA-TS-WARNING-01
019320     END-IF.
019330*
019340 P40000-EXIT.
019350     EXIT.
019360*
019370 P40010-CONVERT-ONE-INTERACTION.
019380*
019390     MOVE WS-INT-START(WS-INT-SIDX) TO WS-TS-INPUT.
019400     PERFORM P40020-CALL-TS-CONVERT THRU P40020-EXIT.
019410     IF WS-TS-VALID
019420         MOVE WS-TS-OUTPUT TO WS-INT-START(WS-INT-SIDX)
019430     ELSE
019440         MOVE 'Y' TO WS-TS-BAD-SW
019450     END-IF.
019460*
019470     MOVE WS-INT-END(WS-INT-SIDX) TO WS-TS-INPUT.
019480     PERFORM P40020-CALL-TS-CONVERT THRU P40020-EXIT.
019490     IF WS-TS-VALID
019500         MOVE WS-TS-OUTPUT TO WS-INT-END(WS-INT-SIDX)
019510     ELSE
019520         MOVE 'Y' TO WS-TS-BAD-SW
019530     END-IF.
019540*
019550     MOVE WS-INT-RESOL-TS(WS-INT-SIDX) TO WS-TS-INPUT.
019560     PERFORM P40020-CALL-TS-CONVERT THRU P40020-EXIT.
019570     IF WS-TS-VALID
019580         MOVE WS-TS-OUTPUT TO WS-INT-RESOL-TS(WS-INT-SIDX)
019590     ELSE
019600         MOVE 'Y' TO WS-TS-BAD-SW
019610     END-IF.
019620*
019630 P40010-EXIT.
019640     EXIT.
019650*
019660 P40020-CALL-TS-CONVERT.
019670*
019680     CALL 'PDAS31' USING WS-TS-INPUT WS-TS-OUTPUT WS-TS-VALID-SW. CCSS0588
019690*
019700 P40020-EXIT.
019710     EXIT.
019720*
019730*****************************************************************
019740*    PARAGRAPH:  P50000-WRITE-FINAL-TABLES                     *
019750*    FUNCTION :  WRITE THE FOUR FINAL TABLES FROM THE CURRENT   *
019760*                WORKING-STORAGE STATE.                         *
019770*****************************************************************
019780*
019790 P50000-WRITE-FINAL-TABLES.
019800*
019810     OPEN OUTPUT AGT-FINAL-FILE.
019820     PERFORM P50100-WRITE-AGT-FINAL THRU P50100-EXIT
019830         VARYING WS-AGT-SIDX FROM 1 BY 1
019840         UNTIL WS-AGT-SIDX > WS-AGT-CNT.
019850     CLOSE AGT-FINAL-FILE.
019860*
019870     OPEN OUTPUT CTR-FINAL-FILE.
019880     PERFORM P50200-WRITE-CTR-FINAL THRU P50200-EXIT
019890         VARYING WS-CTR-SIDX FROM 1 BY 1
019900         UNTIL WS-CTR-SIDX > WS-CTR-CNT.
019910     CLOSE CTR-FINAL-FILE.
019920*
019930     OPEN OUTPUT CAT-FINAL-FILE.
019940     PERFORM P50300-WRITE-CAT-FINAL THRU P50300-EXIT
019950         VARYING WS-CAT-SIDX FROM 1 BY 1
019960         UNTIL WS-CAT-SIDX > WS-CAT-CNT.
019970     CLOSE CAT-FINAL-FILE.
019980*
019990     OPEN OUTPUT INT-FINAL-FILE.
020000     PERFORM P50400-WRITE-INT-FINAL THRU P50400-EXIT
020010         VARYING WS-INT-SIDX FROM 1 BY 1
020020         UNTIL WS-INT-SIDX > WS-INT-CNT.
020030     CLOSE INT-FINAL-FILE.
020040*
020050 P50000-EXIT.
020060     EXIT.
020070*
020080 P50100-WRITE-AGT-FINAL.
020090*
020100     MOVE WS-AGT-ID(WS-AGT-SIDX)        TO AGENT-ID.
020110     MOVE WS-AGT-NAME(WS-AGT-SIDX)      TO AGENT-NAME.
020120     MOVE WS-AGT-HIRE-DATE(WS-AGT-SIDX) TO AGENT-HIRE-DATE.
020130     WRITE AGT-FINAL-REC FROM AGENT-RECORD.
020140*
020150 P50100-EXIT.
020160     EXIT.
020170*
020180 P50200-WRITE-CTR-FINAL.
020190*
020200     MOVE WS-CTR-ID(WS-CTR-SIDX)   TO CONTACT-CENTER-ID.
020210     MOVE WS-CTR-NAME(WS-CTR-SIDX) TO CONTACT-CENTER-NAME.
020220     WRITE CTR-FINAL-REC FROM CONTACT-CENTER-RECORD.
020230*
020240 P50200-EXIT.
020250     EXIT.
020260*
020270 P50300-WRITE-CAT-FINAL.
020280*
020290     MOVE WS-CAT-ID(WS-CAT-SIDX)   TO CATEGORY-ID.
020300     MOVE WS-CAT-NAME(WS-CAT-SIDX) TO CATEGORY-NAME.
020310     MOVE WS-CAT-DEPT(WS-CAT-SIDX) TO CATEGORY-DEPARTMENT.
020320     WRITE CAT-FINAL-REC FROM SERVICE-CATEGORY-RECORD.
020330*
020340 P50300-EXIT.
020350     EXIT.
020360*
020370 P50400-WRITE-INT-FINAL.
020380*
020390     MOVE WS-INT-ID(WS-INT-SIDX)          TO INTERACTION-ID.
020400     MOVE WS-INT-AGENT-ID(WS-INT-SIDX)    TO INTERACTION-AGENT-ID.
020410     MOVE WS-INT-CC-ID(WS-INT-SIDX)       TO INTERACTION-CC-ID.
020420     MOVE WS-INT-CATEGORY-ID(WS-INT-SIDX)
020430                                TO INTERACTION-CATEGORY-ID.
020440     MOVE WS-INT-CHANNEL(WS-INT-SIDX)     TO INTERACTION-CHANNEL.
020450     MOVE WS-INT-START(WS-INT-SIDX)       TO INTERACTION-START.
020460     MOVE WS-INT-END(WS-INT-SIDX)         TO INTERACTION-END.
020470     MOVE WS-INT-RESOL-TS(WS-INT-SIDX)
020480                                TO INTERACTION-RESOLUTION-TS.
020490     MOVE WS-INT-MINUTES(WS-INT-SIDX)
020500                                TO INTERACTION-CALL-MINUTES.
020510     WRITE INT-FINAL-REC FROM INTERACTION-RECORD.
020520*
020530 P50400-EXIT.
020540     EXIT.
020550*
020560*****************************************************************
020570*    PARAGRAPH:  P95000-NORMALIZE-ACTION                       *
020580*    FUNCTION :  GENERIC HELPER -- LEFT-TRIM THE SIX-BYTE       *
020590*                WS-RAW-ACTION FIELD AND FOLD IT TO UPPER CASE  *
020600*                INTO WS-NORM-ACTION.  SHARED BY ALL FOUR       *
020610*                TABLES' ACTION-VALIDATION PARAGRAPHS.          *
020620*****************************************************************
020630*
020640 P95000-NORMALIZE-ACTION.
020650*
020660     MOVE SPACES TO WS-NORM-ACTION.
020670     MOVE 1 TO WS-SCAN-SUB.
020680     PERFORM P95010-SCAN-BLANK THRU P95010-EXIT
020690         UNTIL WS-SCAN-SUB > 6
020700            OR WS-RAW-ACTION(WS-SCAN-SUB:1) NOT = SPACE.
020710     IF WS-SCAN-SUB <= 6
020720         MOVE WS-RAW-ACTION(WS-SCAN-SUB:(7 - WS-SCAN-SUB))
020730                                         TO WS-NORM-ACTION
020740     END-IF.
020750     INSPECT WS-NORM-ACTION CONVERTING
020760         'abcdefghijklmnopqrstuvwxyz' TO
020770         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
020780*
020790 P95000-EXIT.
020800     EXIT.
020810*
020820 P95010-SCAN-BLANK.
020830*
020840     ADD 1 TO WS-SCAN-SUB.
020850*
020860 P95010-EXIT.
020870     EXIT.
020880*
020890*****************************************************************
020900*    PARAGRAPH:  P90000-ABEND-TABLE-KEY                        *
020910*    FUNCTION :  FATAL -- AN INITIAL-LOAD RECORD IS MISSING ITS *
020920*                PRIMARY-KEY FIELD.                             *
020930*****************************************************************
020940*
020950 P90000-ABEND-TABLE-KEY.
020960*
020970     MOVE 'FILE' TO WS-PDA-ERROR-TYPE.
020980     DISPLAY WPEA-ERROR-01.
020990     DISPLAY WPEA-ERROR-05.
021000     DISPLAY WS-PDA-FILE-ERROR-01.
021010     DISPLAY WS-PDA-FILE-ERROR-02.
021020     DISPLAY WPEA-ERROR-10.
021030     MOVE 16 TO RETURN-CODE.
021040     STOP RUN.
021050*
021060 P90000-EXIT.
021070     EXIT.
021080*
021090*****************************************************************
021100*    PARAGRAPH:  P90100-ABEND-BAD-ACTION                       *
021110*    FUNCTION :  FATAL -- A DELTA RECORD'S ACTION VALUE IS NOT  *
021120*                ADD, UPDATE OR DELETE (OR IS BLANK).           *
021130*****************************************************************
021140*
021150 P90100-ABEND-BAD-ACTION.
021160*
021170     MOVE 'ACTN' TO WS-PDA-ERROR-TYPE.
021180     DISPLAY WPEA-ERROR-01.
021190     DISPLAY WPEA-ERROR-05.
021200     DISPLAY WS-PDA-ACTION-ERROR-01.
021210     DISPLAY WS-PDA-ACTION-ERROR-02.
021220     DISPLAY WPEA-ERROR-10.
021230     MOVE 20 TO RETURN-CODE.
021240     STOP RUN.
021250*
021260 P90100-EXIT.
021270     EXIT.
021280*
021290*****************************************************************
021300*    PARAGRAPH:  P90200-ABEND-TABLE-FULL                       *
021310*    FUNCTION :  FATAL -- A WORKING-STORAGE TABLE RAN OUT OF    *
021320*                ENTRIES.                                       *
021330*****************************************************************
021340*
021350 P90200-ABEND-TABLE-FULL.
021360*
021370     MOVE 'TABL' TO WS-PDA-ERROR-TYPE.
021380     DISPLAY WPEA-ERROR-01.
021390     DISPLAY WPEA-ERROR-05.
021400     DISPLAY WS-PDA-TABLE-ERROR-01.
021410     DISPLAY WPEA-ERROR-10.
021420     MOVE 24 TO RETURN-CODE.
021430     STOP RUN.
021440*
021450 P90200-EXIT.
021460     EXIT.
