000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PDAB20.
000030 AUTHOR.        B HOLLOWAY.
000040 INSTALLATION.  COMPUWARE CORPORATION.
000050 DATE-WRITTEN.  05/06/1991.
000060 DATE-COMPILED.
000070 SECURITY.      COMPUWARE CORPORATION -- PDA PRODUCT DEMO GROUP.
000080*
000090*****************************************************************
000100*                 PRODUCT DEMONSTRATION APPLICATION (PDA)       *
000110*                       COMPUWARE CORPORATION                   *
000120*                                                               *
000130* PROGRAM :   PDAB20                                            *
000140*                                                               *
000150* FUNCTION:   MONTHLY SUPPORT REPORT BUILDER.  READS THE FINAL  *
000160*             CONTACT CENTER, SERVICE CATEGORY AND INTERACTION  *
000170*             TABLES WRITTEN BY PDAB10, DERIVES MONTH AND A     *
000180*             PHONE-CALL FLAG FOR EACH INTERACTION, JOINS THE   *
000190*             CONTACT-CENTER NAME AND OWNING DEPARTMENT, AND    *
000200*             ACCUMULATES INTERACTION/CALL/DURATION TOTALS BY   *
000210*             MONTH, CONTACT CENTER AND DEPARTMENT.  THE GROUP  *
000220*             TABLE IS KEPT IN (MONTH, CENTER, DEPARTMENT)      *
000230*             ORDER BY INSERTING EACH NEW GROUP IN PLACE, SO    *
000240*             NO SEPARATE SORT STEP IS NEEDED BEFORE THE        *
000250*             REPORT IS WRITTEN.                                *
000260*                                                               *
000270* FILES   :   CTR-FINAL-FILE, CAT-FINAL-FILE, INT-FINAL-FILE    *
000280*                                              - LINE SEQ (IN)  *
000290*             RPT-FILE (SUPPORT REPORT)        - LINE SEQ (OUT) *
000300*                                                               *
000310*****************************************************************
000320*             PROGRAM CHANGE LOG                                *
000330*             -------------------                               *
000340*                                                               *
000350*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
000360*  --------   --------------------  --------------------------  *
000370*  05/06/91   B HOLLOWAY            INITIAL VERSION -- CCSS-0590*
000380*                                   REPLACES THE MANUAL MONTH-  *
000390*                                   END TALLY SHEET.            *
000400*  11/09/98   P DELACRUZ            Y2K REMEDIATION -- MONTH    *
000410*                                   KEY CARRIES A FULL FOUR-    *
000420*                                   DIGIT YEAR (YYYY-MM); NO    *
000430*                                   WINDOWING LOGIC REQUIRED.   *
000440*  08/11/03   J STRAHAN             CCSS-0745 -- DEPARTMENT IS  *
000450*                                   NOW JOINED FROM THE SERVICE *
000460*                                   CATEGORY TABLE RATHER THAN  *
000470*                                   THE CONTACT CENTER, SINCE   *
000480*                                   A CENTER CAN SERVE MORE     *
000490*                                   THAN ONE DEPARTMENT.        *
000500*  05/14/04   J STRAHAN             CCSS-0781 -- AUDIT FOUND    *
000510*                                   INTERACTIONS WITH NO END    *
000520*                                   TIMESTAMP FLOWING INTO THE  *
000530*                                   ROLL-UP UNCHECKED.  READ NOW *
000540*                                   ABENDS ON A BLANK           *
000550*                                  INTERACTION-END.            *
000560*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
000570*                                                               *
000580*****************************************************************
000590*
000600 ENVIRONMENT DIVISION.
000610*
000620 CONFIGURATION SECTION.
000630*
000640 SPECIAL-NAMES.
000650     CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
000660*
000670 INPUT-OUTPUT SECTION.
000680*
000690 FILE-CONTROL.
000700*
000710     SELECT CTR-FINAL-FILE  ASSIGN TO CTRFINL
000720                             FILE STATUS IS WS-CTR-STATUS.
000730     SELECT CAT-FINAL-FILE  ASSIGN TO CATFINL
000740                             FILE STATUS IS WS-CAT-STATUS.
000750     SELECT INT-FINAL-FILE  ASSIGN TO INTFINL
000760                             FILE STATUS IS WS-INT-STATUS.
000770     SELECT RPT-FILE        ASSIGN TO SUPPRPT
000780                             FILE STATUS IS WS-RPT-STATUS.
000790*
000800 DATA DIVISION.
000810*
000820 FILE SECTION.
000830*
000840 FD  CTR-FINAL-FILE
000850     LABEL RECORDS ARE STANDARD
000860     RECORDING MODE IS F
000870     RECORD CONTAINS 50 CHARACTERS.
000880 01  CTR-FINAL-REC               PIC X(50).
000890*
000900 FD  CAT-FINAL-FILE
000910     LABEL RECORDS ARE STANDARD
000920     RECORDING MODE IS F
000930     RECORD CONTAINS 80 CHARACTERS.
000940 01  CAT-FINAL-REC               PIC X(80).
000950*
000960 FD  INT-FINAL-FILE
000970     LABEL RECORDS ARE STANDARD
000980     RECORDING MODE IS F
000990     RECORD CONTAINS 150 CHARACTERS.
001000 01  INT-FINAL-REC               PIC X(150).
001010*
001020 FD  RPT-FILE
001030     LABEL RECORDS ARE STANDARD
001040     RECORDING MODE IS F
001050     RECORD CONTAINS 100 CHARACTERS.
001060 01  RPT-OUT-REC                 PIC X(100).
001070*
001080 WORKING-STORAGE SECTION.
001090*
001100     COPY PDACCTR.
001110     COPY PDACCAT.
001120     COPY PDACINT.
001130     COPY PDACRPT.
001140     COPY PDAERRWS.
001150*
001160 01  WS-SWITCHES.
001170     05  WS-CTR-STATUS           PIC X(02) VALUE SPACES.
001180         88  CTR-OK                        VALUE '00'.
001190         88  CTR-EOF                       VALUE '10'.
001200     05  WS-CAT-STATUS           PIC X(02) VALUE SPACES.
001210         88  CAT-OK                        VALUE '00'.
001220         88  CAT-EOF                       VALUE '10'.
001230     05  WS-INT-STATUS           PIC X(02) VALUE SPACES.
001240         88  INT-OK                        VALUE '00'.
001250         88  INT-EOF                       VALUE '10'.
001260     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.
001270         88  RPT-OK                        VALUE '00'.
001280     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.
001290         88  WS-FOUND                      VALUE 'Y'.
001300         88  WS-NOT-FOUND                  VALUE 'N'.
001310     05  WS-IS-CALL-SW           PIC X(01) VALUE 'N'.
001320         88  WS-IS-A-CALL                  VALUE 'Y'.
001330     05  FILLER                  PIC X(04) VALUE SPACES.
001340*
001350 77  WS-CTR-CNT                  PIC S9(9) COMP VALUE +0.
001360 77  WS-CTR-MAX                  PIC S9(9) COMP VALUE +100.
001370 77  WS-CAT-CNT                  PIC S9(9) COMP VALUE +0.
001380 77  WS-CAT-MAX                  PIC S9(9) COMP VALUE +200.
001390 77  WS-GRP-CNT                  PIC S9(9) COMP VALUE +0.
001400 77  WS-GRP-MAX                  PIC S9(9) COMP VALUE +3000.
001410 77  WS-INS-IDX                  PIC S9(9) COMP VALUE +0.
001420 77  WS-SHIFT-IDX                PIC S9(9) COMP VALUE +0.
001430 77  WS-FOUND-IDX                PIC S9(9) COMP VALUE +0.
001440 77  WS-SEARCH-KEY10             PIC X(10) VALUE SPACES.
001450*
001460 01  WS-CONTACT-CENTER-TBL.
001470     05  WS-CTR-ENTRY OCCURS 100 TIMES INDEXED BY WS-CTR-SIDX.
001480         10  WS-CTR-ID           PIC X(10).
001490         10  WS-CTR-NAME         PIC X(30).
001500         10  FILLER              PIC X(10).
001510*
001520 01  WS-CATEGORY-TBL.
001530     05  WS-CAT-ENTRY OCCURS 200 TIMES INDEXED BY WS-CAT-SIDX.
001540         10  WS-CAT-ID           PIC X(10).
001550         10  WS-CAT-DEPT         PIC X(20).
001560         10  FILLER              PIC X(10).
001570*
001580*    ONE GROUP ENTRY PER (MONTH, CENTER, DEPARTMENT).  GRP-KEY   *
001590*    IS KEPT IN SORTED ORDER SO THE TABLE CAN BE WRITTEN OUT     *
001600*    DIRECTLY AS THE SUPPORT REPORT.                             *
001610*
001620 01  WS-GROUP-TBL.
001630     05  WS-GRP-ENTRY OCCURS 3000 TIMES INDEXED BY WS-GRP-SIDX.
001640         10  WS-GRP-KEY.
001650             15  GRP-MONTH       PIC X(07).
001660             15  GRP-CTR-NAME    PIC X(30).
001670             15  GRP-DEPT        PIC X(20).
001680         10  WS-GRP-KEY-R REDEFINES WS-GRP-KEY.
001690             15  GRP-KEY-FLAT    PIC X(57).
001700         10  GRP-TOT-INT         PIC S9(07) COMP-3.
001710         10  GRP-TOT-CALLS       PIC S9(07) COMP-3.
001720         10  GRP-TOT-DUR         PIC S9(09)V9(02) COMP-3.
001730         10  FILLER              PIC X(05).
001740*
001750 01  WS-NEW-KEY-AREA.
001760     05  WS-NEW-KEY.
001770         10  NK-MONTH            PIC X(07).
001780         10  NK-CTR-NAME         PIC X(30).
001790         10  NK-DEPT             PIC X(20).
001800     05  WS-NEW-KEY-R REDEFINES WS-NEW-KEY.
001810         10  WS-NEW-KEY-FLAT     PIC X(57).
001820     05  FILLER                  PIC X(05).
001830*
001840 01  WS-WORK-CHANNEL              PIC X(10) VALUE SPACES.
001850*
001860 PROCEDURE DIVISION.
001870*
001880*****************************************************************
001890*                                                               *
001900*    PARAGRAPH:  P00000-MAINLINE                                *
001910*                                                               *
001920*****************************************************************
001930*
001940 P00000-MAINLINE.
001950*
001960     PERFORM P10000-LOAD-DIMENSIONS THRU P10000-EXIT.
001970     PERFORM P20000-BUILD-REPORT THRU P20000-EXIT.
001980     PERFORM P30000-WRITE-REPORT THRU P30000-EXIT.
001990*
002000     GOBACK.
002010*
002020 P00000-EXIT.
002030     EXIT.
002040*
002050*****************************************************************
002060*    PARAGRAPH:  P10000-LOAD-DIMENSIONS                        *
002070*    FUNCTION :  LOAD THE CONTACT-CENTER AND SERVICE-CATEGORY   *
002080*                TABLES SO INTERACTIONS CAN BE JOINED AGAINST   *
002090*                THEM IN MEMORY.                                *
002100*****************************************************************
002110*
002120 P10000-LOAD-DIMENSIONS.
002130*
002140     MOVE 0 TO WS-CTR-CNT.
002150     OPEN INPUT CTR-FINAL-FILE.
002160     PERFORM P10100-READ-CTR THRU P10100-EXIT UNTIL CTR-EOF.
002170     CLOSE CTR-FINAL-FILE.
002180*
002190     MOVE 0 TO WS-CAT-CNT.
002200     OPEN INPUT CAT-FINAL-FILE.
002210     PERFORM P10200-READ-CAT THRU P10200-EXIT UNTIL CAT-EOF.
002220     CLOSE CAT-FINAL-FILE.
002230*
002240 P10000-EXIT.
002250     EXIT.
002260*
002270 P10100-READ-CTR.
002280*
002290     READ CTR-FINAL-FILE INTO CONTACT-CENTER-RECORD
002300         AT END
002310             CONTINUE
002320     END-READ.
002330     IF CTR-OK
002340         ADD 1 TO WS-CTR-CNT
002350         IF WS-CTR-CNT <= WS-CTR-MAX
002360             MOVE CONTACT-CENTER-ID   TO WS-CTR-ID(WS-CTR-CNT)
002370             MOVE CONTACT-CENTER-NAME TO WS-CTR-NAME(WS-CTR-CNT)
002380         END-IF
002390     END-IF.
002400*
002410 P10100-EXIT.
002420     EXIT.
002430*
002440 P10200-READ-CAT.
002450*
002460     READ CAT-FINAL-FILE INTO SERVICE-CATEGORY-RECORD
002470         AT END
002480             CONTINUE
002490     END-READ.
002500     IF CAT-OK
002510         ADD 1 TO WS-CAT-CNT
002520         IF WS-CAT-CNT <= WS-CAT-MAX
002530             MOVE CATEGORY-ID         TO WS-CAT-ID(WS-CAT-CNT)
002540             MOVE CATEGORY-DEPARTMENT TO WS-CAT-DEPT(WS-CAT-CNT)
002550         END-IF
002560     END-IF.
002570*
002580 P10200-EXIT.
002590     EXIT.
002600*
002610*****************************************************************
002620*    PARAGRAPH:  P20000-BUILD-REPORT                           *
002630*    FUNCTION :  READ EVERY FINAL INTERACTION, DERIVE MONTH AND *
002640*                IS-CALL, JOIN THE DIMENSIONS, AND ROLL THE     *
002650*                RESULT INTO THE SORTED GROUP TABLE.            *
002660*****************************************************************
002670*
002680 P20000-BUILD-REPORT.
002690*
002700     MOVE 0 TO WS-GRP-CNT.
002710     OPEN INPUT INT-FINAL-FILE.
002720     PERFORM P20100-READ-INTERACTION THRU P20100-EXIT
002730         UNTIL INT-EOF.
002740     CLOSE INT-FINAL-FILE.
002750*
002760 P20000-EXIT.
002770     EXIT.
002780*
002790 P20100-READ-INTERACTION.
002800*
002810     READ INT-FINAL-FILE INTO INTERACTION-RECORD
002820         AT END
002830             CONTINUE
002840     END-READ.
002850     IF INT-OK
002860         IF INTERACTION-END = SPACES                              CCSS0781
002870             MOVE 'INTERACTIONS'     TO WPFE-TABLE-NAME
002880             MOVE 'INTERACTION-END'  TO WPFE-KEY-NAME
002890             MOVE 'PDAB20'           TO WPFE-PROGRAM-ID
002900             MOVE 'P20100'           TO WPFE-PARAGRAPH
002910             PERFORM P90000-ABEND-TABLE-KEY THRU P90000-EXIT
002920         END-IF
002930         PERFORM P20200-ROLL-UP-INTERACTION THRU P20200-EXIT
002940     END-IF.
002950*
002960 P20100-EXIT.
002970     EXIT.
002980*
002990 P20200-ROLL-UP-INTERACTION.
003000*
003010     MOVE INTERACTION-END(1:7) TO NK-MONTH.
003020*
003030     MOVE INTERACTION-CC-ID TO WS-SEARCH-KEY10.
003040     PERFORM P20300-FIND-CTR-NAME THRU P20300-EXIT.
003050     IF WS-FOUND
003060         MOVE WS-CTR-NAME(WS-FOUND-IDX) TO NK-CTR-NAME
003070     ELSE
003080         MOVE 'Unknown' TO NK-CTR-NAME
003090     END-IF.
003100*
003110     MOVE INTERACTION-CATEGORY-ID TO WS-SEARCH-KEY10.
003120     PERFORM P20400-FIND-CAT-DEPT THRU P20400-EXIT.
003130     IF WS-FOUND
003140         MOVE WS-CAT-DEPT(WS-FOUND-IDX) TO NK-DEPT
003150     ELSE
003160         MOVE 'Unknown' TO NK-DEPT
003170     END-IF.
003180*
003190     MOVE INTERACTION-CHANNEL TO WS-WORK-CHANNEL.
003200     INSPECT WS-WORK-CHANNEL CONVERTING
003210         'abcdefghijklmnopqrstuvwxyz' TO
003220         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003230     IF WS-WORK-CHANNEL = 'PHONE'
003240         MOVE 'Y' TO WS-IS-CALL-SW
003250     ELSE
003260         MOVE 'N' TO WS-IS-CALL-SW
003270     END-IF.
003280*
003290     PERFORM P20500-LOCATE-INSERT-POINT THRU P20500-EXIT.
003300*
003310     IF WS-FOUND
003320         ADD 1 TO GRP-TOT-INT(WS-INS-IDX)
003330         IF WS-IS-A-CALL
003340             ADD 1 TO GRP-TOT-CALLS(WS-INS-IDX)
003350         END-IF
003360         ADD INTERACTION-CALL-MINUTES TO GRP-TOT-DUR(WS-INS-IDX)
003370     ELSE
003380         PERFORM P20600-INSERT-NEW-GROUP THRU P20600-EXIT
003390         ADD 1 TO GRP-TOT-INT(WS-INS-IDX)
003400         IF WS-IS-A-CALL
003410             ADD 1 TO GRP-TOT-CALLS(WS-INS-IDX)
003420         END-IF
003430         ADD INTERACTION-CALL-MINUTES TO GRP-TOT-DUR(WS-INS-IDX)
003440     END-IF.
003450*
003460 P20200-EXIT.
003470     EXIT.
003480*
003490 P20300-FIND-CTR-NAME.
003500*
003510     MOVE 'N' TO WS-FOUND-SW.
003520     MOVE 0 TO WS-FOUND-IDX.
003530     PERFORM P20310-SCAN-CTR THRU P20310-EXIT
003540         VARYING WS-CTR-SIDX FROM 1 BY 1
003550         UNTIL WS-CTR-SIDX > WS-CTR-CNT
003560            OR WS-FOUND.
003570*
003580 P20300-EXIT.
003590     EXIT.
003600*
003610 P20310-SCAN-CTR.
003620*
003630     IF WS-CTR-ID(WS-CTR-SIDX) = WS-SEARCH-KEY10
003640         MOVE 'Y' TO WS-FOUND-SW
003650         MOVE WS-CTR-SIDX TO WS-FOUND-IDX
003660     END-IF.
003670*
003680 P20310-EXIT.
003690     EXIT.
003700*
003710 P20400-FIND-CAT-DEPT.                                            CCSS0745
003720*
003730     MOVE 'N' TO WS-FOUND-SW.
003740     MOVE 0 TO WS-FOUND-IDX.
003750     PERFORM P20410-SCAN-CAT THRU P20410-EXIT
003760         VARYING WS-CAT-SIDX FROM 1 BY 1
003770         UNTIL WS-CAT-SIDX > WS-CAT-CNT
003780            OR WS-FOUND.
003790*
003800 P20400-EXIT.
003810     EXIT.
003820*
003830 P20410-SCAN-CAT.
003840*
003850     IF WS-CAT-ID(WS-CAT-SIDX) = WS-SEARCH-KEY10
003860         MOVE 'Y' TO WS-FOUND-SW
003870         MOVE WS-CAT-SIDX TO WS-FOUND-IDX
003880     END-IF.
003890*
003900 P20410-EXIT.
003910     EXIT.
003920*
003930*****************************************************************
003940*    PARAGRAPH:  P20500-LOCATE-INSERT-POINT                    *
003950*    FUNCTION :  FIND THE GROUP WHOSE KEY MATCHES WS-NEW-KEY-   *
003960*                FLAT, OR THE POSITION WHERE A NEW GROUP WITH   *
003970*                THAT KEY BELONGS TO KEEP THE TABLE SORTED.     *
003980*                ON EXIT, WS-FOUND TELLS THE CALLER WHICH CASE  *
003990*                APPLIES AND WS-INS-IDX IS THE POSITION.        *
004000*****************************************************************
004010*
004020 P20500-LOCATE-INSERT-POINT.
004030*
004040     MOVE 1 TO WS-INS-IDX.
004050     PERFORM P20510-SCAN-GROUPS THRU P20510-EXIT
004060         UNTIL WS-INS-IDX > WS-GRP-CNT
004070            OR GRP-KEY-FLAT(WS-INS-IDX) >= WS-NEW-KEY-FLAT.
004080*
004090     IF WS-INS-IDX <= WS-GRP-CNT
004100        AND GRP-KEY-FLAT(WS-INS-IDX) = WS-NEW-KEY-FLAT
004110         MOVE 'Y' TO WS-FOUND-SW
004120     ELSE
004130         MOVE 'N' TO WS-FOUND-SW
004140     END-IF.
004150*
004160 P20500-EXIT.
004170     EXIT.
004180*
004190 P20510-SCAN-GROUPS.
004200*
004210     ADD 1 TO WS-INS-IDX.
004220*
004230 P20510-EXIT.
004240     EXIT.
004250*
004260 P20600-INSERT-NEW-GROUP.
004270*
004280     IF WS-GRP-CNT >= WS-GRP-MAX
004290         DISPLAY 'PDAB20 -- SUPPORT REPORT GROUP TABLE FULL'
004300         MOVE 28 TO RETURN-CODE
004310         STOP RUN
004320     END-IF.
004330*
004340     PERFORM P20610-SHIFT-GROUP-UP THRU P20610-EXIT
004350         VARYING WS-SHIFT-IDX FROM WS-GRP-CNT BY -1
004360         UNTIL WS-SHIFT-IDX < WS-INS-IDX.
004370*
004380     MOVE WS-NEW-KEY TO WS-GRP-KEY(WS-INS-IDX).
004390     MOVE 0 TO GRP-TOT-INT(WS-INS-IDX).
004400     MOVE 0 TO GRP-TOT-CALLS(WS-INS-IDX).
004410     MOVE 0 TO GRP-TOT-DUR(WS-INS-IDX).
004420     ADD 1 TO WS-GRP-CNT.
004430*
004440 P20600-EXIT.
004450     EXIT.
004460*
004470 P20610-SHIFT-GROUP-UP.
004480*
004490     MOVE WS-GRP-ENTRY(WS-SHIFT-IDX)
004500                         TO WS-GRP-ENTRY(WS-SHIFT-IDX + 1).
004510*
004520 P20610-EXIT.
004530     EXIT.
004540*
004550*****************************************************************
004560*    PARAGRAPH:  P30000-WRITE-REPORT                           *
004570*    FUNCTION :  WRITE ONE SUPPORT-REPORT-RECORD PER GROUP, IN  *
004580*                THE ALREADY-SORTED TABLE ORDER.                *
004590*****************************************************************
004600*
004610 P30000-WRITE-REPORT.
004620*
004630     OPEN OUTPUT RPT-FILE.
004640     PERFORM P30100-WRITE-ONE-GROUP THRU P30100-EXIT
004650         VARYING WS-GRP-SIDX FROM 1 BY 1
004660         UNTIL WS-GRP-SIDX > WS-GRP-CNT.
004670     CLOSE RPT-FILE.
004680*
004690 P30000-EXIT.
004700     EXIT.
004710*
004720 P30100-WRITE-ONE-GROUP.
004730*
004740     MOVE GRP-MONTH(WS-GRP-SIDX)      TO SR-MONTH.
004750     MOVE GRP-CTR-NAME(WS-GRP-SIDX)   TO SR-CONTACT-CENTER-NAME.
004760     MOVE GRP-DEPT(WS-GRP-SIDX)       TO SR-DEPARTMENT.
004770     MOVE GRP-TOT-INT(WS-GRP-SIDX)    TO SR-TOTAL-INTERACTIONS.
004780     MOVE GRP-TOT-CALLS(WS-GRP-SIDX)  TO SR-TOTAL-CALLS.
004790     MOVE GRP-TOT-DUR(WS-GRP-SIDX)    TO SR-TOTAL-CALL-DURATION.
004800     WRITE RPT-OUT-REC FROM SUPPORT-REPORT-RECORD.
004810*
004820 P30100-EXIT.
004830     EXIT.
004840*
004850*****************************************************************
004860*    PARAGRAPH:  P90000-ABEND-TABLE-KEY                        *
004870*    FUNCTION :  FATAL -- AN INTERACTION RECORD REACHED THE    *
004880*                REPORT BUILDER WITH NO INTERACTION-END        *
004890*                TIMESTAMP.  THE ROLL-UP CANNOT TELL IF THE    *
004900*                CALL WAS EVER CLOSED OUT, SO THE RUN STOPS    *
004910*                RATHER THAN REPORT ON INCOMPLETE DATA.        *
004920*****************************************************************
004930*
004940 P90000-ABEND-TABLE-KEY.
004950*
004960     MOVE 'FILE' TO WS-PDA-ERROR-TYPE.
004970     DISPLAY WPEA-ERROR-01.
004980     DISPLAY WPEA-ERROR-05.
004990     DISPLAY WS-PDA-FILE-ERROR-01.
005000     DISPLAY WS-PDA-FILE-ERROR-02.
005010     DISPLAY WPEA-ERROR-10.
005020     MOVE 32 TO RETURN-CODE.
005030     STOP RUN.
005040*
005050 P90000-EXIT.
005060     EXIT.
005070*
