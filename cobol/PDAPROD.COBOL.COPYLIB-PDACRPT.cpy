000010******************************************************************
000020*    PDA CONTACT CENTER SYSTEM                                  *
000030*    MONTHLY SUPPORT REPORT RECORD  --  LINE SEQUENTIAL         *
000040*                                                                *
000050*    ONE ENTRY PER (MONTH, CONTACT CENTER, DEPARTMENT) GROUP.   *
000060*    WRITTEN BY PDAB20, READ BACK BY PDAB30 TO ANSWER THE THREE *
000070*    STANDING MANAGEMENT QUESTIONS.                             *
000080******************************************************************
000090 01  SUPPORT-REPORT-RECORD.
000100     05  SR-MONTH                PIC X(07).
000110     05  SR-CONTACT-CENTER-NAME  PIC X(30).
000120     05  SR-DEPARTMENT           PIC X(20).
000130     05  SR-TOTAL-INTERACTIONS   PIC S9(07).
000140     05  SR-TOTAL-CALLS          PIC S9(07).
000150     05  SR-TOTAL-CALL-DURATION  PIC S9(09)V9(02).
000160     05  FILLER                  PIC X(18).
