000010******************************************************************
000020*    PDA CONTACT CENTER SYSTEM                                  *
000030*    INTERACTION FACT RECORD  --  LINE SEQUENTIAL               *
000040*                                                                *
000050*    ONE ENTRY PER CUSTOMER INTERACTION.  KEY IS INTERACTION-ID.*
000060*    THE THREE TIMESTAMP FIELDS ARRIVE AS 25-BYTE ISO-8601      *
000070*    STRINGS WITH A NUMERIC UTC OFFSET, E.G.                    *
000080*    2025-02-03T14:21:00+00:00.  PDAB10 CALLS PDAS31 TO REWRITE *
000090*    EACH OF THESE TO US EASTERN BEFORE THE FINAL FILE IS       *
000100*    WRITTEN, SO THE REDEFINES BELOW GIVE POSITIONAL ACCESS TO  *
000110*    THE DATE AND TIME PARTS WITHOUT UNSTRING/STRING ON EVERY   *
000120*    CALL.                                                      *
000130******************************************************************
000140 01  INTERACTION-RECORD.
000150     05  INTERACTION-ID          PIC X(12).
000160     05  INTERACTION-AGENT-ID    PIC X(10).
000170     05  INTERACTION-CC-ID       PIC X(10).
000180     05  INTERACTION-CATEGORY-ID PIC X(10).
000190     05  INTERACTION-CHANNEL     PIC X(10).
000200     05  INTERACTION-START       PIC X(25).
000210     05  INTERACTION-START-R     REDEFINES
000220         INTERACTION-START.
000230         10  IS-YEAR             PIC X(04).
000240         10  FILLER              PIC X(01).
000250         10  IS-MONTH            PIC X(02).
000260         10  FILLER              PIC X(01).
000270         10  IS-DAY              PIC X(02).
000280         10  FILLER              PIC X(01).
000290         10  IS-HOUR             PIC X(02).
000300         10  FILLER              PIC X(01).
000310         10  IS-MINUTE           PIC X(02).
000320         10  FILLER              PIC X(01).
000330         10  IS-SECOND           PIC X(02).
000340         10  IS-OFFSET-SIGN      PIC X(01).
000350         10  IS-OFFSET-HOUR      PIC X(02).
000360         10  FILLER              PIC X(01).
000370         10  IS-OFFSET-MINUTE    PIC X(02).
000380     05  INTERACTION-END         PIC X(25).
000390     05  INTERACTION-END-R       REDEFINES
000400         INTERACTION-END.
000410         10  IE-YEAR             PIC X(04).
000420         10  FILLER              PIC X(01).
000430         10  IE-MONTH            PIC X(02).
000440         10  FILLER              PIC X(01).
000450         10  IE-DAY              PIC X(02).
000460         10  FILLER              PIC X(01).
000470         10  IE-HOUR             PIC X(02).
000480         10  FILLER              PIC X(01).
000490         10  IE-MINUTE           PIC X(02).
000500         10  FILLER              PIC X(01).
000510         10  IE-SECOND           PIC X(02).
000520         10  IE-OFFSET-SIGN      PIC X(01).
000530         10  IE-OFFSET-HOUR      PIC X(02).
000540         10  FILLER              PIC X(01).
000550         10  IE-OFFSET-MINUTE    PIC X(02).
000560     05  INTERACTION-RESOLUTION-TS
000570                                 PIC X(25).
000580     05  INTERACTION-RES-TS-R    REDEFINES
000590         INTERACTION-RESOLUTION-TS.
000600         10  IR-YEAR             PIC X(04).
000610         10  FILLER              PIC X(01).
000620         10  IR-MONTH            PIC X(02).
000630         10  FILLER              PIC X(01).
000640         10  IR-DAY              PIC X(02).
000650         10  FILLER              PIC X(01).
000660         10  IR-HOUR             PIC X(02).
000670         10  FILLER              PIC X(01).
000680         10  IR-MINUTE           PIC X(02).
000690         10  FILLER              PIC X(01).
000700         10  IR-SECOND           PIC X(02).
000710         10  IR-OFFSET-SIGN      PIC X(01).
000720         10  IR-OFFSET-HOUR      PIC X(02).
000730         10  FILLER              PIC X(01).
000740         10  IR-OFFSET-MINUTE    PIC X(02).
000750     05  INTERACTION-CALL-MINUTES
000760                                 PIC S9(05)V9(02).
000770     05  FILLER                  PIC X(16).
000780******************************************************************
000790*    DELTA RECORD -- MONTHLY ADD / UPDATE / DELETE FEED AGAINST *
000800*    THE INTERACTION FACT TABLE.                                *
000810******************************************************************
000820 01  DELTA-INTERACTION-RECORD.
000830     05  DI-ACTION               PIC X(06).
000840     05  DI-INTERACTION-ID       PIC X(12).
000850     05  DI-AGENT-ID             PIC X(10).
000860     05  DI-CC-ID                PIC X(10).
000870     05  DI-CATEGORY-ID          PIC X(10).
000880     05  DI-CHANNEL              PIC X(10).
000890     05  DI-START                PIC X(25).
000900     05  DI-END                  PIC X(25).
000910     05  DI-RESOLUTION-TS        PIC X(25).
000920     05  DI-CALL-MINUTES         PIC S9(05)V9(02).
000930     05  FILLER                  PIC X(10).
