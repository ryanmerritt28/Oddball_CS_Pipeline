000010******************************************************************
000020*    PDA CONTACT CENTER SYSTEM                                  *
000030*    CONTACT CENTER MASTER RECORD  --  LINE SEQUENTIAL          *
000040*                                                                *
000050*    ONE ENTRY PER CONTACT CENTER.  KEY IS CONTACT-CENTER-ID.   *
000060******************************************************************
000070 01  CONTACT-CENTER-RECORD.
000080     05  CONTACT-CENTER-ID       PIC X(10).
000090     05  CONTACT-CENTER-NAME     PIC X(30).
000100     05  FILLER                  PIC X(10).
000110******************************************************************
000120*    DELTA RECORD -- MONTHLY ADD / UPDATE / DELETE FEED AGAINST *
000130*    THE CONTACT CENTER MASTER.                                 *
000140******************************************************************
000150 01  DELTA-CONTACT-CENTER-RECORD.
000160     05  DC-ACTION               PIC X(06).
000170     05  DC-CONTACT-CENTER-ID    PIC X(10).
000180     05  DC-CONTACT-CENTER-NAME  PIC X(30).
000190     05  FILLER                  PIC X(10).
