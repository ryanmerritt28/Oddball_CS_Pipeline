000010******************************************************************
000020*    PDA CONTACT CENTER SYSTEM                                  *
000030*    AGENT MASTER RECORD  --  LINE SEQUENTIAL                   *
000040*                                                                *
000050*    ONE ENTRY PER SUPPORT AGENT.  KEY IS AGENT-ID.  THIS IS THE*
000060*    "BASE" LAYOUT -- THE SAME FIELDS ARE CARRIED IN THE        *
000070*    WORKING-STORAGE AGENT TABLE BUILT BY PDAB10.               *
000080******************************************************************
000090 01  AGENT-RECORD.
000100     05  AGENT-ID                PIC X(10).
000110     05  AGENT-NAME              PIC X(30).
000120     05  AGENT-HIRE-DATE         PIC X(10).
000130     05  FILLER                  PIC X(10).
000140******************************************************************
000150*    DELTA RECORD -- MONTHLY ADD / UPDATE / DELETE FEED AGAINST *
000160*    THE AGENT MASTER.  ACTION PRECEDES THE BASE FIELDS.        *
000170******************************************************************
000180 01  DELTA-AGENT-RECORD.
000190     05  DA-ACTION               PIC X(06).
000200     05  DA-AGENT-ID             PIC X(10).
000210     05  DA-AGENT-NAME           PIC X(30).
000220     05  DA-AGENT-HIRE-DATE      PIC X(10).
000230     05  FILLER                  PIC X(10).
