000010******************************************************************
000020* PDA CONTACT CENTER SYSTEM                                      *
000030*                                                                *
000040* BATCH ABEND / ERROR WORK AREA DEFINITIONS.  REWORKED FROM THE  *
000050* ORIGINAL CICS/IMS-DLI/DB2/MQSERIES ON-LINE ERROR LAYOUT FOR    *
000060* THE DELTA-MERGE BATCH STREAM (PDAB10/PDAB20/PDAB30), WHICH HAS *
000070* NO ON-LINE FACILITIES TO REPORT AGAINST -- ONLY BAD FILE       *
000080* RECORDS, BAD ACTION VALUES AND FULL WORKING-STORAGE TABLES.    *
000090******************************************************************
000100
000110 77  WS-PDA-ERROR-LENGTH         PIC S9(04)      COMP  VALUE +800.
000120
000130
000140 01  WS-PDA-ERROR-GENERAL.
000150
000160     05  WS-PDA-ERROR-TYPE       PIC X(04)       VALUE SPACES.
000170         88  PDA-FILE-ERROR                      VALUE 'FILE'.
000180         88  PDA-ACTION-ERROR                    VALUE 'ACTN'.
000190         88  PDA-TABLE-ERROR                     VALUE 'TABL'.
000200         88  PDA-TS-ERROR                        VALUE 'TSCV'.
000210
000220
000230******************************************************************
000240*    PDA FORMATTED ERROR LINES                                   *
000250******************************************************************
000260
000270 01  WS-PDA-ERROR-AREA.
000280     05  WPEA-ERROR-01           PIC X(80)       VALUE ALL '*'.
000290     05  WPEA-ERROR-02.
000300         10 FILLER               PIC X(01)       VALUE '*'.
000310         10 FILLER               PIC X(78)       VALUE SPACES.
000320         10 FILLER               PIC X(01)       VALUE '*'.
000330     05  WPEA-ERROR-03.
000340         10 FILLER               PIC X(01)       VALUE '*'.
000350         10 FILLER               PIC X(78)       VALUE
000360         '   PDA CONTACT CENTER BATCH -- RUN TERMINATED '.
000370         10 FILLER               PIC X(01)       VALUE '*'.
000380     05  WPEA-ERROR-04.
000390         10 FILLER               PIC X(01)       VALUE '*'.
000400         10 FILLER               PIC X(78)       VALUE SPACES.
000410         10 FILLER               PIC X(01)       VALUE '*'.
000420     05  WPEA-ERROR-05           PIC X(80)       VALUE ALL '*'.
000430     05  WPEA-ERROR-06.
000440         10 FILLER               PIC X(01)       VALUE '*'.
000450         10 FILLER               PIC X(78)       VALUE SPACES.
000460         10 FILLER               PIC X(01)       VALUE '*'.
000470     05  WPEA-ERROR-07.
000480         10 FILLER               PIC X(01)       VALUE '*'.
000490         10 WPEA-ERROR-07-TEXT   PIC X(78)       VALUE SPACES.
000500         10 FILLER               PIC X(01)       VALUE '*'.
000510     05  WPEA-ERROR-08.
000520         10 FILLER               PIC X(01)       VALUE '*'.
000530         10 WPEA-ERROR-08-TEXT   PIC X(78)       VALUE SPACES.
000540         10 FILLER               PIC X(01)       VALUE '*'.
000550     05  WPEA-ERROR-09.
000560         10 FILLER               PIC X(01)       VALUE '*'.
000570         10 FILLER               PIC X(78)       VALUE SPACES.
000580         10 FILLER               PIC X(01)       VALUE '*'.
000590     05  WPEA-ERROR-10           PIC X(80)       VALUE ALL '*'.
000600
000610
000620******************************************************************
000630*    PDA FILE / PRIMARY-KEY ERROR LINES                          *
000640*    USED WHEN AN INITIAL TABLE RECORD IS MISSING ITS KEY.       *
000650******************************************************************
000660
000670 01  WS-PDA-FILE-ERROR-01.
000680     05  FILLER                  PIC X(01)       VALUE SPACES.
000690     05  FILLER                  PIC X(13)       VALUE
000700         'FILE ERROR: '.
000710     05  FILLER                  PIC X(10)       VALUE
000720         'PROGRAM = '.
000730     05  WPFE-PROGRAM-ID         PIC X(08)       VALUE SPACES.
000740     05  FILLER                  PIC X(14)       VALUE
000750         ', PARAGRAPH = '.
000760     05  WPFE-PARAGRAPH          PIC X(08)       VALUE SPACES.
000770     05  FILLER                  PIC X(26)       VALUE SPACES.
000780*
000790 01  WS-PDA-FILE-ERROR-02.
000800     05  FILLER                  PIC X(01)       VALUE SPACES.
000810     05  FILLER                  PIC X(08)       VALUE
000820         'TABLE = '.
000830     05  WPFE-TABLE-NAME         PIC X(20)       VALUE SPACES.
000840     05  FILLER                  PIC X(09)       VALUE
000850         ', KEY = '.
000860     05  WPFE-KEY-NAME           PIC X(24)       VALUE SPACES.
000870     05  FILLER                  PIC X(18)       VALUE SPACES.
000880
000890
000900******************************************************************
000910*    PDA ACTION-VALIDATION ERROR LINES                           *
000920*    USED WHEN A DELTA RECORD'S ACTION IS NOT ADD/UPDATE/DELETE. *
000930******************************************************************
000940
000950 01  WS-PDA-ACTION-ERROR-01.
000960     05  FILLER                  PIC X(01)       VALUE SPACES.
000970     05  FILLER                  PIC X(15)       VALUE
000980         'ACTION ERROR: '.
000990     05  FILLER                  PIC X(08)       VALUE
001000         'TABLE = '.
001010     05  WPAE-TABLE-NAME         PIC X(20)       VALUE SPACES.
001020     05  FILLER                  PIC X(36)       VALUE SPACES.
001030*
001040 01  WS-PDA-ACTION-ERROR-02.
001050     05  FILLER                  PIC X(01)       VALUE SPACES.
001060     05  FILLER                  PIC X(21)       VALUE
001070         'INVALID ACTION VALUE '.
001080     05  WPAE-BAD-ACTION         PIC X(06)       VALUE SPACES.
001090     05  WPAE-BAD-ACTION-R       REDEFINES WPAE-BAD-ACTION.
001100         10  WPAE-BAD-ACTION-1   PIC X(03).
001110         10  WPAE-BAD-ACTION-2   PIC X(03).
001120     05  FILLER                  PIC X(51)       VALUE SPACES.
001130
001140
001150******************************************************************
001160*    PDA WORKING-STORAGE TABLE-CAPACITY ERROR LINE               *
001170*    USED WHEN A MASTER OR DELTA TABLE RUNS OUT OF ENTRIES.      *
001180******************************************************************
001190
001200 01  WS-PDA-TABLE-ERROR-01.
001210     05  FILLER                  PIC X(01)       VALUE SPACES.
001220     05  FILLER                  PIC X(14)       VALUE
001230         'TABLE ERROR: '.
001240     05  FILLER                  PIC X(08)       VALUE
001250         'TABLE = '.
001260     05  WPTE-TABLE-NAME         PIC X(20)       VALUE SPACES.
001270     05  FILLER                  PIC X(13)       VALUE
001280         ', MAXIMUM = '.
001290     05  WPTE-TABLE-MAX          PIC ZZZ,ZZ9.
001300     05  FILLER                  PIC X(16)       VALUE SPACES.
001310
001320
001330******************************************************************
001340*    PDA TIMESTAMP-CONVERSION WARNING LINE (NON-FATAL)           *
001350*    WRITTEN ONCE WHEN PDAS31 CANNOT PARSE A TIMESTAMP; THE      *
001360*    FIELD IS LEFT UNCHANGED AND THE BATCH CONTINUES.            *
001370******************************************************************
001380
001390 01  WS-PDA-TS-WARNING-01.
001400     05  FILLER                  PIC X(01)       VALUE SPACES.
001410     05  FILLER                  PIC X(30)       VALUE
001420         'COULD NOT CONVERT TIMESTAMPS'.
001430     05  FILLER                  PIC X(49)       VALUE SPACES.
