000010******************************************************************
000020*    PDA CONTACT CENTER SYSTEM                                  *
000030*    SERVICE CATEGORY MASTER RECORD  --  LINE SEQUENTIAL        *
000040*                                                                *
000050*    ONE ENTRY PER SERVICE CATEGORY.  KEY IS CATEGORY-ID.       *
000060*    DEPARTMENT IS THE OWNING DEPARTMENT USED BY THE MONTHLY    *
000070*    SUPPORT REPORT (PDAB20) TO GROUP INTERACTION VOLUME.       *
000080******************************************************************
000090 01  SERVICE-CATEGORY-RECORD.
000100     05  CATEGORY-ID             PIC X(10).
000110     05  CATEGORY-NAME           PIC X(30).
000120     05  CATEGORY-DEPARTMENT     PIC X(20).
000130     05  FILLER                  PIC X(20).
000140******************************************************************
000150*    DELTA RECORD -- MONTHLY ADD / UPDATE / DELETE FEED AGAINST *
000160*    THE SERVICE CATEGORY MASTER.                               *
000170******************************************************************
000180 01  DELTA-CATEGORY-RECORD.
000190     05  DG-ACTION               PIC X(06).
000200     05  DG-CATEGORY-ID          PIC X(10).
000210     05  DG-CATEGORY-NAME        PIC X(30).
000220     05  DG-CATEGORY-DEPARTMENT  PIC X(20).
000230     05  FILLER                  PIC X(20).
