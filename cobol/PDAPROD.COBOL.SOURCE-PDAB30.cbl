000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PDAB30.
000030 AUTHOR.        B HOLLOWAY.
000040 INSTALLATION.  COMPUWARE CORPORATION.
000050 DATE-WRITTEN.  05/09/1991.
000060 DATE-COMPILED.
000070 SECURITY.      COMPUWARE CORPORATION -- PDA PRODUCT DEMO GROUP.
000080*
000090*****************************************************************
000100*                 PRODUCT DEMONSTRATION APPLICATION (PDA)       *
000110*                       COMPUWARE CORPORATION                   *
000120*                                                               *
000130* PROGRAM :   PDAB30                                            *
000140*                                                               *
000150* FUNCTION:   READS THE SUPPORT REPORT WRITTEN BY PDAB20 AND    *
000160*             PRINTS THE ANSWERS LISTING FOR THE THREE STANDING *
000170*             MANAGEMENT QUESTIONS --                           *
000180*                                                               *
000190*               Q1 - TOTAL INTERACTIONS PER CONTACT CENTER      *
000200*               Q2 - MONTH WITH THE HIGHEST INTERACTION VOLUME  *
000210*               Q3 - CONTACT CENTER WITH THE LONGEST AVERAGE    *
000220*                    PHONE-CALL DURATION                        *
000230*                                                               *
000240*             Q3'S AVERAGE IS TOTAL DURATION OVER TOTAL CALLS   *
000250*             FOR EACH CENTER -- NOT AN AVERAGE OF THE MONTHLY  *
000260*             GROUP AVERAGES -- AND A CENTER WITH NO PHONE      *
000270*             CALLS IS LEFT OUT OF THE Q3 COMPARISON SO WE      *
000280*             NEVER DIVIDE BY ZERO.  ON A TIE FOR Q2 OR Q3 THE  *
000290*             FIRST GROUP ENCOUNTERED HOLDS THE ANSWER.         *
000300*                                                               *
000310* FILES   :   RPT-IN-FILE  (SUPPORT REPORT)    - LINE SEQ (IN)  *
000320*             ANS-FILE     (ANSWERS LISTING)   - LINE SEQ (OUT) *
000330*                                                               *
000340*****************************************************************
000350*             PROGRAM CHANGE LOG                                *
000360*             -------------------                               *
000370*                                                               *
000380*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
000390*  --------   --------------------  --------------------------  *
000400*  05/09/91   B HOLLOWAY            INITIAL VERSION -- CCSS-0590*
000410*  11/09/98   P DELACRUZ            Y2K REMEDIATION -- MONTH    *
000420*                                   BREAK COMPARES THE FULL     *
000430*                                   SR-MONTH FIELD (YYYY-MM);   *
000440*                                   NO TWO-DIGIT YEAR IS USED.  *
000450*  02/02/00   P DELACRUZ            Y2K WARRANTY FOLLOW-UP --   *
000460*                                   CONFIRMED CENTURY ROLLOVER  *
000470*                                   PRODUCED NO BREAK ON THE    *
000480*                                   2000-01 / 1999-12 BOUNDARY. *
000490*  08/11/03   J STRAHAN             CCSS-0745 -- Q3 AVERAGE NOW *
000500*                                   EXCLUDES CENTERS WITH ZERO  *
000510*                                   PHONE CALLS.                *
000520*  05/14/04   J STRAHAN             CCSS-0779 -- Q3 ANSWER LINE *
000530*                                   WAS MISSING TOTAL CALLS;    *
000540*                                   AUDIT FLAGGED THE LISTING   *
000550*                                   AS INCOMPLETE AGAINST THE   *
000560*                                   ORIGINAL REQUEST.  LINE NOW *
000570*                                   CARRIES NAME, DURATION,     *
000580*                                   CALLS AND AVERAGE TOGETHER. *
000590*  05/21/04   J STRAHAN             CCSS-0782 -- Q1 AND Q3      *
000600*                                   HEADINGS WERE BROKEN ACROSS *
000610*                                   TWO WRITES; NOW ONE MOVE/   *
000620*                                   WRITE APIECE, SAME AS Q2,   *
000630*                                   WITH THE LITERAL CONTINUED  *
000640*                                   ON A SECOND SOURCE LINE.   *
000650*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
000660*                                                               *
000670*****************************************************************
000680*
000690 ENVIRONMENT DIVISION.
000700*
000710 CONFIGURATION SECTION.
000720*
000730 SPECIAL-NAMES.
000740     CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
000750*
000760 INPUT-OUTPUT SECTION.
000770*
000780 FILE-CONTROL.
000790*
000800     SELECT RPT-IN-FILE  ASSIGN TO SUPPRPT
000810                          FILE STATUS IS WS-RPT-STATUS.
000820     SELECT ANS-FILE     ASSIGN TO ANSRPT
000830                          FILE STATUS IS WS-ANS-STATUS.
000840*
000850 DATA DIVISION.
000860*
000870 FILE SECTION.
000880*
000890 FD  RPT-IN-FILE
000900     LABEL RECORDS ARE STANDARD
000910     RECORDING MODE IS F
000920     RECORD CONTAINS 100 CHARACTERS.
000930 01  RPT-IN-REC                  PIC X(100).
000940*
000950 FD  ANS-FILE
000960     LABEL RECORDS ARE STANDARD
000970     RECORDING MODE IS F
000980     RECORD CONTAINS 80 CHARACTERS.
000990 01  ANS-OUT-REC                 PIC X(80).
001000*
001010 WORKING-STORAGE SECTION.
001020*
001030     COPY PDACRPT.
001040*
001050 01  WS-SWITCHES.
001060     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.
001070         88  RPT-OK                        VALUE '00'.
001080         88  RPT-EOF                       VALUE '10'.
001090     05  WS-ANS-STATUS           PIC X(02) VALUE SPACES.
001100         88  ANS-OK                        VALUE '00'.
001110     05  WS-FIRST-REC-SW         PIC X(01) VALUE 'Y'.
001120         88  WS-FIRST-REC                  VALUE 'Y'.
001130         88  WS-NOT-FIRST-REC               VALUE 'N'.
001140     05  WS-HAD-DATA-SW          PIC X(01) VALUE 'N'.
001150         88  WS-HAD-DATA                    VALUE 'Y'.
001160     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.
001170         88  WS-FOUND                       VALUE 'Y'.
001180         88  WS-NOT-FOUND                   VALUE 'N'.
001190     05  FILLER                  PIC X(04) VALUE SPACES.
001200*
001210 77  WS-CTR-CNT                  PIC S9(09) COMP VALUE +0.
001220 77  WS-CTR-MAX                  PIC S9(09) COMP VALUE +100.
001230 77  WS-INS-IDX                  PIC S9(09) COMP VALUE +0.
001240 77  WS-SHIFT-IDX                PIC S9(09) COMP VALUE +0.
001250 77  WS-BEST-IDX                 PIC S9(09) COMP VALUE +0.
001260*
001270*    ONE ENTRY PER CONTACT CENTER, CARRIED ACROSS ALL MONTHS     *
001280*    AND DEPARTMENTS SO Q1 AND Q3 CAN BE ANSWERED FROM A SINGLE  *
001290*    PASS OF THE SUPPORT REPORT.  KEPT IN NAME ORDER FOR A       *
001300*    STABLE Q1 LISTING.                                          *
001310*
001320 01  WS-CENTER-TBL.
001330     05  WS-CTR-ENTRY OCCURS 100 TIMES INDEXED BY WS-CTR-SIDX.
001340         10  CTR2-NAME           PIC X(30).
001350         10  CTR2-TOT-INT        PIC S9(09) COMP-3.
001360         10  CTR2-TOT-CALLS      PIC S9(09) COMP-3.
001370         10  CTR2-TOT-DUR        PIC S9(09)V9(02) COMP-3.
001380         10  FILLER              PIC X(10).
001390*
001400 01  WS-MONTH-BREAK.
001410     05  WS-CUR-MONTH            PIC X(07) VALUE SPACES.
001420     05  WS-CUR-MONTH-R REDEFINES WS-CUR-MONTH.
001430         10  WCM-YEAR            PIC X(04).
001440         10  WCM-DASH            PIC X(01).
001450         10  WCM-MONTH           PIC X(02).
001460     05  WS-MONTH-ACC            PIC S9(09) COMP-3 VALUE +0.
001470     05  WS-MAX-MONTH            PIC X(07) VALUE SPACES.
001480     05  WS-MAX-MONTH-TOTAL      PIC S9(09) COMP-3 VALUE +0.
001490*
001500 01  WS-Q3-WORK.
001510     05  WS-AVG-DURATION         PIC S9(05)V9(02) COMP-3
001520                                 VALUE +0.
001530     05  WS-MAX-AVG              PIC S9(05)V9(02) COMP-3
001540                                 VALUE +0.
001550*
001560 01  WS-PRINT-LINE.
001570     05  WP-LEFT                 PIC X(34) VALUE SPACES.
001580     05  WP-RIGHT                PIC X(46) VALUE SPACES.
001590 01  WS-PRINT-LINE-R REDEFINES WS-PRINT-LINE.
001600     05  WP-FLAT                 PIC X(80).
001610*
001620 01  WS-EDIT-WORK.
001630     05  WS-EDIT-7               PIC ZZZZZZ9.
001640     05  WS-EDIT-DUR             PIC ZZZZZZ9.99.
001650 01  WS-EDIT-DUR-R REDEFINES WS-EDIT-WORK.
001660     05  FILLER                  PIC X(07).
001670     05  WED-WHOLE               PIC X(07).
001680     05  WED-DOT                 PIC X(01).
001690     05  WED-FRACTION            PIC X(02).
001700*
001710*    Q3 -- AVERAGE CALL DURATION IS HELD SEPARATELY FROM
001720*    WS-EDIT-DUR SO THE ANSWER LINE CAN STRING TOTAL DURATION
001730*    AND THE AVERAGE TOGETHER WITHOUT ONE OVERWRITING THE OTHER.
001740 01  WS-EDIT-AVG-WORK.
001750     05  WS-EDIT-AVG             PIC ZZZZZZ9.99.
001760     05  FILLER                  PIC X(04).
001770*
001780 PROCEDURE DIVISION.
001790*
001800*****************************************************************
001810*                                                               *
001820*    PARAGRAPH:  P00000-MAINLINE                                *
001830*                                                               *
001840*****************************************************************
001850*
001860 P00000-MAINLINE.
001870*
001880     OPEN OUTPUT ANS-FILE.
001890     PERFORM P10000-BUILD-TOTALS THRU P10000-EXIT.
001900     PERFORM P20000-PRINT-Q1 THRU P20000-EXIT.
001910     PERFORM P30000-PRINT-Q2 THRU P30000-EXIT.
001920     PERFORM P40000-PRINT-Q3 THRU P40000-EXIT.
001930     CLOSE ANS-FILE.
001940*
001950     GOBACK.
001960*
001970 P00000-EXIT.
001980     EXIT.
001990*
002000*****************************************************************
002010*    PARAGRAPH:  P10000-BUILD-TOTALS                           *
002020*    FUNCTION :  ONE PASS OF THE SUPPORT REPORT -- ROLLS EACH   *
002030*                ROW'S TOTALS INTO THE PER-CENTER TABLE FOR Q1  *
002040*                AND Q3, AND TRACKS THE PER-MONTH INTERACTION   *
002050*                TOTAL FOR Q2 ON THE SR-MONTH CONTROL BREAK.    *
002060*                THE SUPPORT REPORT IS ALREADY IN MONTH ORDER   *
002070*                SO THE Q2 BREAK NEEDS NO SEPARATE TABLE.       *
002080*****************************************************************
002090*
002100 P10000-BUILD-TOTALS.
002110*
002120     OPEN INPUT RPT-IN-FILE.
002130     PERFORM P10100-READ-REPORT THRU P10100-EXIT UNTIL RPT-EOF.
002140     CLOSE RPT-IN-FILE.
002150*
002160     IF WS-HAD-DATA
002170         PERFORM P10400-FINALIZE-MONTH THRU P10400-EXIT
002180     END-IF.
002190*
002200 P10000-EXIT.
002210     EXIT.
002220*
002230 P10100-READ-REPORT.
002240*
002250     READ RPT-IN-FILE INTO SUPPORT-REPORT-RECORD
002260         AT END
002270             CONTINUE
002280     END-READ.
002290     IF RPT-OK
002300         MOVE 'Y' TO WS-HAD-DATA-SW
002310         PERFORM P10200-ROLL-CENTER THRU P10200-EXIT
002320         PERFORM P10300-ROLL-MONTH  THRU P10300-EXIT
002330     END-IF.
002340*
002350 P10100-EXIT.
002360     EXIT.
002370*
002380 P10200-ROLL-CENTER.
002390*
002400     PERFORM P10210-LOCATE-CENTER THRU P10210-EXIT.
002410*
002420     IF WS-NOT-FOUND
002430         PERFORM P10220-INSERT-CENTER THRU P10220-EXIT
002440     END-IF.
002450*
002460     ADD SR-TOTAL-INTERACTIONS  TO CTR2-TOT-INT(WS-INS-IDX).
002470     ADD SR-TOTAL-CALLS         TO CTR2-TOT-CALLS(WS-INS-IDX).
002480     ADD SR-TOTAL-CALL-DURATION TO CTR2-TOT-DUR(WS-INS-IDX).
002490*
002500 P10200-EXIT.
002510     EXIT.
002520*
002530 P10210-LOCATE-CENTER.
002540*
002550     MOVE 1 TO WS-INS-IDX.
002560     PERFORM P10211-SCAN-CENTER THRU P10211-EXIT
002570         UNTIL WS-INS-IDX > WS-CTR-CNT
002580            OR CTR2-NAME(WS-INS-IDX) >= SR-CONTACT-CENTER-NAME.
002590*
002600     IF WS-INS-IDX <= WS-CTR-CNT
002610        AND CTR2-NAME(WS-INS-IDX) = SR-CONTACT-CENTER-NAME
002620         MOVE 'Y' TO WS-FOUND-SW
002630     ELSE
002640         MOVE 'N' TO WS-FOUND-SW
002650     END-IF.
002660*
002670 P10210-EXIT.
002680     EXIT.
002690*
002700 P10211-SCAN-CENTER.
002710*
002720     ADD 1 TO WS-INS-IDX.
002730*
002740 P10211-EXIT.
002750     EXIT.
002760*
002770 P10220-INSERT-CENTER.
002780*
002790     IF WS-CTR-CNT >= WS-CTR-MAX
002800         DISPLAY 'PDAB30 -- CONTACT CENTER TOTALS TABLE FULL'
002810         MOVE 28 TO RETURN-CODE
002820         STOP RUN
002830     END-IF.
002840*
002850     PERFORM P10221-SHIFT-CENTER-UP THRU P10221-EXIT
002860         VARYING WS-SHIFT-IDX FROM WS-CTR-CNT BY -1
002870         UNTIL WS-SHIFT-IDX < WS-INS-IDX.
002880*
002890     MOVE SR-CONTACT-CENTER-NAME TO CTR2-NAME(WS-INS-IDX).
002900     MOVE 0 TO CTR2-TOT-INT(WS-INS-IDX).
002910     MOVE 0 TO CTR2-TOT-CALLS(WS-INS-IDX).
002920     MOVE 0 TO CTR2-TOT-DUR(WS-INS-IDX).
002930     ADD 1 TO WS-CTR-CNT.
002940*
002950 P10220-EXIT.
002960     EXIT.
002970*
002980 P10221-SHIFT-CENTER-UP.
002990*
003000     MOVE WS-CTR-ENTRY(WS-SHIFT-IDX)
003010                         TO WS-CTR-ENTRY(WS-SHIFT-IDX + 1).
003020*
003030 P10221-EXIT.
003040     EXIT.
003050*
003060 P10300-ROLL-MONTH.
003070*
003080     IF WS-FIRST-REC
003090         MOVE SR-MONTH TO WS-CUR-MONTH
003100         MOVE 0 TO WS-MONTH-ACC
003110         MOVE 'N' TO WS-FIRST-REC-SW
003120     ELSE
003130         IF SR-MONTH NOT = WS-CUR-MONTH
003140             PERFORM P10400-FINALIZE-MONTH THRU P10400-EXIT
003150             MOVE SR-MONTH TO WS-CUR-MONTH
003160             MOVE 0 TO WS-MONTH-ACC
003170         END-IF
003180     END-IF.
003190*
003200     ADD SR-TOTAL-INTERACTIONS TO WS-MONTH-ACC.
003210*
003220 P10300-EXIT.
003230     EXIT.
003240*
003250 P10400-FINALIZE-MONTH.
003260*
003270     IF WS-MONTH-ACC > WS-MAX-MONTH-TOTAL
003280         MOVE WS-MONTH-ACC TO WS-MAX-MONTH-TOTAL
003290         MOVE WS-CUR-MONTH TO WS-MAX-MONTH
003300     END-IF.
003310*
003320 P10400-EXIT.
003330     EXIT.
003340*
003350*****************************************************************
003360*    PARAGRAPH:  P20000-PRINT-Q1                               *
003370*****************************************************************
003380*
003390 P20000-PRINT-Q1.
003400*
003410     MOVE SPACES TO ANS-OUT-REC.
003420     MOVE
003430     'Q1: Total number of interactions handled by each contact
003440-    ' center'
003450                                 TO ANS-OUT-REC.
003460     WRITE ANS-OUT-REC.
003470*
003480     PERFORM P20100-PRINT-ONE-CENTER THRU P20100-EXIT
003490         VARYING WS-CTR-SIDX FROM 1 BY 1
003500         UNTIL WS-CTR-SIDX > WS-CTR-CNT.
003510*
003520     MOVE SPACES TO ANS-OUT-REC.
003530     WRITE ANS-OUT-REC.
003540*
003550 P20000-EXIT.
003560     EXIT.
003570*
003580 P20100-PRINT-ONE-CENTER.
003590*
003600     MOVE SPACES TO WS-PRINT-LINE.
003610     MOVE CTR2-NAME(WS-CTR-SIDX) TO WP-LEFT.
003620     MOVE CTR2-TOT-INT(WS-CTR-SIDX) TO WS-EDIT-7.
003630     STRING WS-EDIT-7 DELIMITED BY SIZE INTO WP-RIGHT.
003640     MOVE SPACES TO ANS-OUT-REC.
003650     MOVE WS-PRINT-LINE TO ANS-OUT-REC.
003660     WRITE ANS-OUT-REC.
003670*
003680 P20100-EXIT.
003690     EXIT.
003700*
003710*****************************************************************
003720*    PARAGRAPH:  P30000-PRINT-Q2                               *
003730*****************************************************************
003740*
003750 P30000-PRINT-Q2.
003760*
003770     MOVE SPACES TO ANS-OUT-REC.
003780     MOVE
003790     'Q2: Which month had the highest total interaction volume?'
003800                                 TO ANS-OUT-REC.
003810     WRITE ANS-OUT-REC.
003820*
003830     MOVE SPACES TO WS-PRINT-LINE.
003840     MOVE WS-MAX-MONTH           TO WP-LEFT.
003850     MOVE WS-MAX-MONTH-TOTAL     TO WS-EDIT-7.
003860     STRING WS-EDIT-7 DELIMITED BY SIZE INTO WP-RIGHT.
003870     MOVE SPACES TO ANS-OUT-REC.
003880     MOVE WS-PRINT-LINE TO ANS-OUT-REC.
003890     WRITE ANS-OUT-REC.
003900*
003910     MOVE SPACES TO ANS-OUT-REC.
003920     WRITE ANS-OUT-REC.
003930*
003940 P30000-EXIT.
003950     EXIT.
003960*
003970*****************************************************************
003980*    PARAGRAPH:  P40000-PRINT-Q3                               *
003990*    FUNCTION :  SCAN THE PER-CENTER TABLE, COMPUTE EACH        *
004000*                CENTER'S AVERAGE PHONE-CALL DURATION FROM ITS  *
004010*                GROUP SUMS, SKIP CENTERS WITH NO PHONE CALLS,  *
004020*                AND PRINT THE CENTER WITH THE HIGHEST AVERAGE. *
004030*****************************************************************
004040*
004050 P40000-PRINT-Q3.
004060*
004070     MOVE SPACES TO ANS-OUT-REC.
004080     MOVE
004090     'Q3: Which contact center had the longest average phone call
004100-    ' duration?'
004110                                 TO ANS-OUT-REC.
004120     WRITE ANS-OUT-REC.
004130*
004140     MOVE 0 TO WS-MAX-AVG.
004150     MOVE 0 TO WS-BEST-IDX.
004160*
004170     PERFORM P40100-CHECK-ONE-CENTER THRU P40100-EXIT
004180         VARYING WS-CTR-SIDX FROM 1 BY 1
004190         UNTIL WS-CTR-SIDX > WS-CTR-CNT.
004200*
004210     IF WS-BEST-IDX > 0                                           CCSS0779
004220         MOVE SPACES TO WS-PRINT-LINE
004230         MOVE CTR2-NAME(WS-BEST-IDX) TO WP-LEFT
004240         MOVE CTR2-TOT-DUR(WS-BEST-IDX) TO WS-EDIT-DUR
004250         MOVE CTR2-TOT-CALLS(WS-BEST-IDX) TO WS-EDIT-7
004260         MOVE WS-MAX-AVG TO WS-EDIT-AVG
004270         STRING 'DUR=' DELIMITED BY SIZE
004280                WS-EDIT-DUR DELIMITED BY SIZE
004290                '  CALLS=' DELIMITED BY SIZE
004300                WS-EDIT-7 DELIMITED BY SIZE
004310                '  AVG=' DELIMITED BY SIZE
004320                WS-EDIT-AVG DELIMITED BY SIZE
004330                INTO WP-RIGHT
004340         MOVE SPACES TO ANS-OUT-REC
004350         MOVE WS-PRINT-LINE TO ANS-OUT-REC
004360         WRITE ANS-OUT-REC
004370     END-IF.
004380*
004390 P40000-EXIT.
004400     EXIT.
004410*
004420 P40100-CHECK-ONE-CENTER.
004430*
004440     IF CTR2-TOT-CALLS(WS-CTR-SIDX) > 0                           CCSS0745
004450         DIVIDE CTR2-TOT-DUR(WS-CTR-SIDX)
004460             BY CTR2-TOT-CALLS(WS-CTR-SIDX)
004470             GIVING WS-AVG-DURATION ROUNDED
004480         IF WS-AVG-DURATION > WS-MAX-AVG
004490             MOVE WS-AVG-DURATION TO WS-MAX-AVG
004500             MOVE WS-CTR-SIDX TO WS-BEST-IDX
004510         END-IF
004520     END-IF.
004530*
004540 P40100-EXIT.
004550     EXIT.
